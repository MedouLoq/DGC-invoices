000100***************************************************************** 00000100
000110*  COPY MEMBER : CMPREC                                         * 00000110
000120*  COMPANY CONFIGURATION RECORD  -  FD COMPANY, A SINGLE-       * 00000120
000130*  RECORD FILE CARRYING THE FIRM'S LETTERHEAD AND BANKING       * 00000130
000140*  DATA FOR USE ON THE PRINTED REPORT AND INVOICE WORDING.      * 00000140
000150*                                                                *00000150
000160*  RECORD LENGTH IS 192 BYTES.  FIELDS TOTAL 180 - THE 12       * 00000160
000170*  BYTES OF FILLER BELOW ARE GENUINE RESERVE, LEFT BY THE       * 00000170
000180*  ORIGINAL DESIGNER FOR A SECOND BANK/IBAN FIELD THAT WAS      * 00000180
000190*  NEVER ADDED.  DO NOT REUSE WITHOUT CHECKING WITH THE FILE    * 00000190
000200*  OWNER - DOWNSTREAM JOBS READ THIS RECORD AT FIXED OFFSETS.   * 00000200
000210***************************************************************** 00000210
000220 01  CMP-RECORD.                                                  00000220
000230     05  CMP-NAME                   PIC X(30).                    00000230
000240     05  CMP-ADDRESS                PIC X(40).                    00000240
000250     05  CMP-CITY                   PIC X(20).                    00000250
000260     05  CMP-COUNTRY                PIC X(20).                    00000260
000270     05  CMP-PHONE                  PIC X(15).                    00000270
000280     05  CMP-NIF                    PIC X(12).                    00000280
000290     05  CMP-BANK-NAME              PIC X(20).                    00000290
000300     05  CMP-ACCOUNT-NO             PIC X(15).                    00000300
000310     05  CMP-DEF-CURRENCY           PIC X(03).                    00000310
000320     05  CMP-DEF-TVA-RATE           PIC 9(03)V99.                 00000320
000330     05  FILLER                     PIC X(12).                    00000330
