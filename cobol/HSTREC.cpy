000100***************************************************************** 00000100
000110*  COPY MEMBER : HSTREC                                         * 00000110
000120*  AUDIT-HISTORY RECORD  -  FD HISTORY.  ONE RECORD IS          * 00000120
000130*  APPENDED EVERY TIME A DOCUMENT CHANGES STATE (CREATED,       * 00000130
000140*  APPROVED, REJECTED, CONVERTED, OR A PLAIN FIELD UPDATE).     * 00000140
000150*  WRITTEN BY DGCBAT1 PARAGRAPH 5900-WRITE-HISTORY-RECORD.      * 00000150
000160*                                                                *00000160
000170*  RECORD LENGTH IS 100 BYTES - NO TRAILING FILLER, EVERY       * 00000170
000180*  BYTE IS SPOKEN FOR.                                          * 00000180
000190***************************************************************** 00000190
000200 01  HST-RECORD.                                                  00000200
000210     05  HST-DOC-REF                PIC X(12).                    00000210
000220     05  HST-ACTION                 PIC X(10).                    00000220
000230         88  HST-ACTION-CREATED      VALUE 'CREATED'.             00000230
000240         88  HST-ACTION-UPDATED      VALUE 'UPDATED'.             00000240
000250         88  HST-ACTION-APPROVED     VALUE 'APPROVED'.            00000250
000260         88  HST-ACTION-REJECTED     VALUE 'REJECTED'.            00000260
000270         88  HST-ACTION-CONVERTED    VALUE 'CONVERTED'.           00000270
000280         88  HST-ACTION-STATCHG      VALUE 'STATCHG'.             00000280
000290     05  HST-USER                   PIC X(08).                    00000290
000300     05  HST-DATE                   PIC 9(08).                    00000300
000310     05  HST-DATE-R REDEFINES HST-DATE.                           00000310
000320         10  HST-DATE-CCYY           PIC 9(04).                   00000320
000330         10  HST-DATE-MM             PIC 9(02).                   00000330
000340         10  HST-DATE-DD             PIC 9(02).                   00000340
000350     05  HST-OLD-STATUS             PIC X(01).                    00000350
000360     05  HST-NEW-STATUS             PIC X(01).                    00000360
000370     05  HST-DETAILS                PIC X(60).                    00000370
