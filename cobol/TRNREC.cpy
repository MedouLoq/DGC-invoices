000100***************************************************************** 00000100
000110*  COPY MEMBER : TRNREC                                         * 00000110
000120*  WORKFLOW TRANSACTION RECORD  -  FD TRANS.  ONE RECORD PER    * 00000120
000130*  WORKFLOW ACTION REQUESTED AGAINST A DOCUMENT (APPROVE,       * 00000130
000140*  REJECT, CONVERT-TO-INVOICE).  DRIVES DGCBAT1 SECTION         * 00000140
000150*  5000-PROCESS-TRANSACTIONS.                                   * 00000150
000160*                                                                *00000160
000170*  RECORD LENGTH IS 22 BYTES - NO TRAILING FILLER, EVERY        * 00000170
000180*  BYTE IS SPOKEN FOR.                                          * 00000180
000190***************************************************************** 00000190
000200 01  TRN-RECORD.                                                  00000200
000210     05  TRN-ACTION                 PIC X(02).                    00000210
000220         88  TRN-ACTION-APPROVE      VALUE 'AP'.                  00000220
000230         88  TRN-ACTION-REJECT       VALUE 'RJ'.                  00000230
000240         88  TRN-ACTION-CONVERT      VALUE 'CV'.                  00000240
000250     05  TRN-DOC-REFERENCE          PIC X(12).                    00000250
000260     05  TRN-USER                   PIC X(08).                    00000260
