000100***************************************************************** 00000100
000110*  COPY MEMBER : CUSREC                                         * 00000110
000120*  CUSTOMER MASTER RECORD  -  FD CUSTS ONLY.  LOADED ENTIRELY   * 00000120
000130*  INTO THE IN-MEMORY WS-CUS-TABLE AT STARTUP (SEE DGCBAT1      * 00000130
000140*  PARAGRAPH 1200-LOAD-CUSTOMER-TABLE) SINCE THE FILE IS SMALL  * 00000140
000150*  MASTER DATA AND NO INDEXED ACCESS IS REQUIRED.               * 00000150
000160*                                                                *00000160
000170*  RECORD LENGTH IS 93 BYTES - NO TRAILING FILLER, EVERY BYTE   * 00000170
000180*  IS SPOKEN FOR.                                               * 00000180
000190***************************************************************** 00000190
000200 01  CUS-RECORD.                                                  00000200
000210     05  CUS-ID                     PIC 9(05).                    00000210
000220     05  CUS-NAME                   PIC X(30).                    00000220
000230     05  CUS-LOCATION               PIC X(30).                    00000230
000240     05  CUS-PHONE                  PIC X(15).                    00000240
000250     05  CUS-TAX-ID                 PIC X(12).                    00000250
000260     05  CUS-ACTIVE                 PIC X(01).                    00000260
000270         88  CUS-IS-ACTIVE           VALUE 'Y'.                   00000270
000280         88  CUS-IS-INACTIVE         VALUE 'N'.                   00000280
