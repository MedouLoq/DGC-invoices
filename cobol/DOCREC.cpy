000100***************************************************************** 00000100
000110*  COPY MEMBER : DOCREC                                         * 00000110
000120*  QUOTATION / INVOICE HEADER RECORD  -  SHARED BY DOCS INPUT,  * 00000120
000130*  DOCOUT OUTPUT, AND THE WORKING-STORAGE "NEW INVOICE" AREA    * 00000130
000140*  BUILT BY THE WORKFLOW ENGINE WHEN A QUOTATION IS CONVERTED.  * 00000140
000150*  COPY ... REPLACING ==:DOC:== BY ==xxx==  TO GET A PRIVATE    * 00000150
000160*  SET OF NAMES FOR EACH USE.                                   * 00000160
000170*                                                                *00000170
000180*  RECORD LENGTH IS 230 BYTES, FIXED BY THE INTERFACE WITH THE  * 00000180
000190*  ON-LINE SYSTEM'S EXPORT JOB.  EVERY BYTE IS SPOKEN FOR, SO   * 00000190
000200*  THERE IS NO ROOM FOR A TRAILING FILLER PAD ON THIS RECORD -  * 00000200
000210*  DO NOT ADD FIELDS HERE WITHOUT CLEARING IT WITH THE DOCS     * 00000210
000220*  EXTRACT JOB OWNER FIRST.                                     * 00000220
000230***************************************************************** 00000230
000240 01  :DOC:-RECORD.                                                00000240
000250     05  :DOC:-TYPE                  PIC X(01).                   00000250
000260         88  :DOC:-TYPE-QUOTATION     VALUE 'Q'.                  00000260
000270         88  :DOC:-TYPE-INVOICE       VALUE 'I'.                  00000270
000280     05  :DOC:-REFERENCE             PIC X(12).                   00000280
000290     05  :DOC:-REFERENCE-R REDEFINES :DOC:-REFERENCE.             00000290
000300         10  :DOC:-REF-PREFIX         PIC X(02).                  00000300
000310         10  FILLER                   PIC X(01).                  00000310
000320         10  :DOC:-REF-YY             PIC X(02).                  00000320
000330         10  FILLER                   PIC X(01).                  00000330
000340         10  :DOC:-REF-MM             PIC X(02).                  00000340
000350         10  FILLER                   PIC X(01).                  00000350
000360         10  :DOC:-REF-SEQ            PIC X(03).                  00000360
000370     05  :DOC:-DATE                  PIC 9(08).                   00000370
000380     05  :DOC:-DATE-R REDEFINES :DOC:-DATE.                       00000380
000390         10  :DOC:-DATE-CCYY          PIC 9(04).                  00000390
000400         10  :DOC:-DATE-MM            PIC 9(02).                  00000400
000410         10  :DOC:-DATE-DD            PIC 9(02).                  00000410
000420     05  :DOC:-CUSTOMER-ID           PIC 9(05).                   00000420
000430     05  :DOC:-CUSTOMER-NAME         PIC X(30).                   00000430
000440     05  :DOC:-CUSTOMER-LOC          PIC X(30).                   00000440
000450     05  :DOC:-CUSTOMER-PHONE        PIC X(15).                   00000450
000460     05  :DOC:-PO-REF                PIC X(20).                   00000460
000470     05  :DOC:-WORK-DELIVERY         PIC X(40).                   00000470
000480     05  :DOC:-PAYMENT-TERMS         PIC X(40).                   00000480
000490     05  :DOC:-CURRENCY              PIC X(03).                   00000490
000500     05  :DOC:-TVA-RATE              PIC 9(03)V99.                00000500
000510     05  :DOC:-STATUS                PIC X(01).                   00000510
000520         88  :DOC:-STATUS-DRAFT       VALUE 'D'.                  00000520
000530         88  :DOC:-STATUS-PENDING     VALUE 'P'.                  00000530
000540         88  :DOC:-STATUS-APPROVED    VALUE 'A'.                  00000540
000550         88  :DOC:-STATUS-REJECTED    VALUE 'R'.                  00000550
000560         88  :DOC:-STATUS-PAID        VALUE 'F'.                  00000560
000570         88  :DOC:-STATUS-CANCELLED   VALUE 'C'.                  00000570
000580     05  :DOC:-CONVERTED-REF         PIC X(12).                   00000580
000590     05  :DOC:-CREATED-BY            PIC X(08).                   00000590
