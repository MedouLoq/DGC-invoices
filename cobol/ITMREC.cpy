000100***************************************************************** 00000100
000110*  COPY MEMBER : ITMREC                                         * 00000110
000120*  QUOTATION / INVOICE LINE-ITEM RECORD  -  SHARED BY ITEMS     * 00000120
000130*  INPUT, ITEMOUT OUTPUT, AND THE DGCCALC LINKAGE AREA.         * 00000130
000140*  COPY ... REPLACING ==:ITM:== BY ==xxx==  TO GET A PRIVATE    * 00000140
000150*  SET OF NAMES FOR EACH USE.                                   * 00000150
000160*                                                                *00000160
000170*  RECORD LENGTH IS 78 BYTES, FIXED BY THE ITEMS/ITEMOUT        * 00000170
000180*  INTERFACE.  EVERY BYTE IS SPOKEN FOR - NO TRAILING FILLER.   * 00000180
000190***************************************************************** 00000190
000200 01  :ITM:-RECORD.                                                00000200
000210     05  :ITM:-DOC-REFERENCE         PIC X(12).                   00000210
000220     05  :ITM:-NUMBER                PIC 9(03).                   00000220
000230         88  :ITM:-NUMBER-UNASSIGNED  VALUE ZERO.                 00000230
000240     05  :ITM:-DESCRIPTION           PIC X(40).                   00000240
000250     05  :ITM:-UNIT                  PIC X(06).                   00000250
000260         88  :ITM:-UNIT-PIECE         VALUE 'PC'.                 00000260
000270         88  :ITM:-UNIT-UNIT          VALUE 'UNIT'.               00000270
000280         88  :ITM:-UNIT-HOUR          VALUE 'HOUR'.               00000280
000290         88  :ITM:-UNIT-DAY           VALUE 'DAY'.                00000290
000300         88  :ITM:-UNIT-MONTH         VALUE 'MONTH'.              00000300
000310         88  :ITM:-UNIT-SET           VALUE 'SET'.                00000310
000320         88  :ITM:-UNIT-BOX           VALUE 'BOX'.                00000320
000330         88  :ITM:-UNIT-KG            VALUE 'KG'.                 00000330
000340         88  :ITM:-UNIT-METER         VALUE 'METER'.              00000340
000350         88  :ITM:-UNIT-LITER         VALUE 'LITER'.              00000350
000360     05  :ITM:-QUANTITY              PIC 9(05).                   00000360
000370     05  :ITM:-UNIT-PRICE            PIC 9(10)V99.                00000370
