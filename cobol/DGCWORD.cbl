000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF DGC ENGINEERING SARL           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  DGCWORD                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. FALL                                               00000700
000800*                                                                 00000800
000900* CALLED SUBPROGRAM - AMOUNT-IN-WORDS CONVERTER.  RENDERS THE     00000900
001000* INTEGER PART OF A DOCUMENT'S GRAND TOTAL AS ENGLISH WORDS FOR   00001000
001100* THE INVOICE WORDING LINE ON THE PRINTED REPORT.  NO FILES ARE   00001100
001200* OPENED HERE - ALL DATA ARRIVES AND LEAVES VIA LINKAGE.          00001200
001300******************************************************************00001300
001400*                                                                 00001400
001500* CHANGE LOG.                                                     00001500
001600*     05/02/94 RMF  ORIGINAL PROGRAM - TICKET DGC-0093            CL1     
001700*     08/30/96 RMF  CORRECTED "NINETEEN" TABLE ENTRY, WAS         CL2     
001800*                   MISSPELLED "NINTEEN" - TICKET DGC-0131        CL2     
001900*     06/19/98 PTK  Y2K READINESS REVIEW - NO DATE FIELDS IN      CL3     
002000*                   THIS PROGRAM, NO CHANGE REQUIRED              CL3     
002100*     02/11/01 PTK  WIDENED WS-RESULT-LINE TO 120 BYTES -         CL4     
002200*                   LARGE CONTRACT TOTALS WERE TRUNCATING         CL4     
002300*     09/24/04 MBC  ADDED GUARD ON WS-GRP-OVERFLOW - TICKET       CL5     
002400*                   DGC-0243, COMPANION FIX TO DGCCALC'S OWN      CL5     
002500*                   CL5 OVERFLOW GUARD                            CL5     
002600******************************************************************00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800******************************************************************00002800
002900 PROGRAM-ID.  DGCWORD.                                            00002900
003000 AUTHOR. R. FALL.                                                 00003000
003100 INSTALLATION. DGC ENGINEERING SARL - DATA PROCESSING.            00003100
003200 DATE-WRITTEN. 05/02/94.                                          00003200
003300 DATE-COMPILED. 09/24/04.                                         00003300
003400 SECURITY. NON-CONFIDENTIAL.                                      00003400
003500*   (C)                                                           00003500
003600                                                                  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM                                           00004200
004300     CLASS NUMERIC-DIGITS IS '0' THRU '9'.                        00004300
004400                                                                  00004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004700 01  MISC-FIELDS.                                                 00004700
004800     05 PARA-NAME                   PIC X(40).                    00004800
004900     05 ABEND-REASON                PIC X(50).                    00004900
005000     05 ERROR-FOUND-SW              PIC X(1) VALUE " ".           00005000
005100        88 ERROR-FOUND   VALUE "Y".                               00005100
005200                                                                  00005200
005300 01  WS-ONES-WORDS.                                               00005300
005400     05  FILLER  PIC X(09) VALUE 'ONE'.                           00005400
005500     05  FILLER  PIC X(09) VALUE 'TWO'.                           00005500
005600     05  FILLER  PIC X(09) VALUE 'THREE'.                         00005600
005700     05  FILLER  PIC X(09) VALUE 'FOUR'.                          00005700
005800     05  FILLER  PIC X(09) VALUE 'FIVE'.                          00005800
005900     05  FILLER  PIC X(09) VALUE 'SIX'.                           00005900
006000     05  FILLER  PIC X(09) VALUE 'SEVEN'.                         00006000
006100     05  FILLER  PIC X(09) VALUE 'EIGHT'.                         00006100
006200     05  FILLER  PIC X(09) VALUE 'NINE'.                          00006200
006300 01  WS-ONES-TABLE REDEFINES WS-ONES-WORDS.                       00006300
006400     05  WS-ONES-ENTRY OCCURS 9 TIMES PIC X(09).                  00006400
006500                                                                  00006500
006600 01  WS-TEENS-WORDS.                                              00006600
006700     05  FILLER  PIC X(09) VALUE 'TEN'.                           00006700
006800     05  FILLER  PIC X(09) VALUE 'ELEVEN'.                        00006800
006900     05  FILLER  PIC X(09) VALUE 'TWELVE'.                        00006900
007000     05  FILLER  PIC X(09) VALUE 'THIRTEEN'.                      00007000
007100     05  FILLER  PIC X(09) VALUE 'FOURTEEN'.                      00007100
007200     05  FILLER  PIC X(09) VALUE 'FIFTEEN'.                       00007200
007300     05  FILLER  PIC X(09) VALUE 'SIXTEEN'.                       00007300
007400     05  FILLER  PIC X(09) VALUE 'SEVENTEEN'.                     00007400
007500*        08/30/96 RMF - CORRECTED SPELLING, SEE CL2 ABOVE         CL2     
007600     05  FILLER  PIC X(09) VALUE 'EIGHTEEN'.                      00007600
007700     05  FILLER  PIC X(09) VALUE 'NINETEEN'.                      00007700
007800 01  WS-TEENS-TABLE REDEFINES WS-TEENS-WORDS.                     00007800
007900     05  WS-TEENS-ENTRY OCCURS 10 TIMES PIC X(09).                00007900
008000                                                                  00008000
008100 01  WS-TENS-WORDS.                                               00008100
008200     05  FILLER  PIC X(09) VALUE 'TWENTY'.                        00008200
008300     05  FILLER  PIC X(09) VALUE 'THIRTY'.                        00008300
008400     05  FILLER  PIC X(09) VALUE 'FORTY'.                         00008400
008500     05  FILLER  PIC X(09) VALUE 'FIFTY'.                         00008500
008600     05  FILLER  PIC X(09) VALUE 'SIXTY'.                         00008600
008700     05  FILLER  PIC X(09) VALUE 'SEVENTY'.                       00008700
008800     05  FILLER  PIC X(09) VALUE 'EIGHTY'.                        00008800
008900     05  FILLER  PIC X(09) VALUE 'NINETY'.                        00008900
009000 01  WS-TENS-TABLE REDEFINES WS-TENS-WORDS.                       00009000
009100     05  WS-TENS-ENTRY OCCURS 8 TIMES PIC X(09).                  00009100
009200                                                                  00009200
009300 01  WS-SCALE-WORDS.                                              00009300
009400     05  FILLER  PIC X(09) VALUE 'BILLION'.                       00009400
009500     05  FILLER  PIC X(09) VALUE 'MILLION'.                       00009500
009600     05  FILLER  PIC X(09) VALUE 'THOUSAND'.                      00009600
009700     05  FILLER  PIC X(09) VALUE SPACES.                          00009700
009800 01  WS-SCALE-TABLE REDEFINES WS-SCALE-WORDS.                     00009800
009900     05  WS-SCALE-ENTRY OCCURS 4 TIMES PIC X(09).                 00009900
010000                                                                  00010000
010100 01  WS-AMOUNT-DISPLAY              PIC 9(13) VALUE ZERO.         00010100
010200*    BROKEN OUT BILLIONS/MILLIONS/THOUSANDS/UNITS, LEFT-MOST      00010200
010300*    DIGIT DROPPED - SPEC HAS NO SCALE WORD PAST BILLION AND      00010300
010400*    NO DGC CONTRACT HAS EVER PRICED A TRILLION OF ANYTHING.      00010400
010500 01  WS-AMOUNT-GROUPS REDEFINES WS-AMOUNT-DISPLAY.                00010500
010600     05  WS-GRP-OVERFLOW             PIC 9(01).                   00010600
010700     05  WS-GRP-TABLE OCCURS 4 TIMES  PIC 9(03).                  00010700
010800                                                                  00010800
010900 01  WS-AMOUNT-EDIT                 PIC Z(12)9.                   00010900
011000                                                                  00011000
011100 01  WS-WORK-FIELDS.                                              00011100
011200     05  WS-GRP-IDX                 PIC 9(01) COMP.               00011200
011300     05  WS-GRP-VALUE               PIC 9(03) COMP.               00011300
011400     05  WS-GRP-HUNDREDS            PIC 9(01) COMP.               00011400
011500     05  WS-GRP-REMAINDER           PIC 9(02) COMP.               00011500
011600     05  WS-GRP-TENS-DIGIT          PIC 9(01) COMP.               00011600
011700     05  WS-GRP-UNITS-DIGIT         PIC 9(01) COMP.               00011700
011800     05  WS-RESULT-PTR              PIC 9(03) COMP VALUE 1.       00011800
011900     05  WS-RESULT-LEN              PIC 9(03) COMP.               00011900
012000     05  WS-SCAN-IDX                PIC 9(02) COMP.               00012000
012100     05  WS-SCAN-LEN                PIC 9(02) COMP.               00012100
012200     05  WS-ALL-ZERO-SW             PIC X(01) VALUE 'Y'.          00012200
012300         88  WS-ALL-ZERO             VALUE 'Y'.                   00012300
012400                                                                  00012400
012500 01  WS-APPEND-WORD                 PIC X(20) VALUE SPACES.       00012500
012600 01  WS-RESULT-LINE                 PIC X(120) VALUE SPACES.      00012600
012700                                                                  00012700
012800 LINKAGE SECTION.                                                 00012800
012900 01  LS-GRAND-TOTAL                 PIC S9(13)V99 COMP-3.         00012900
013000 01  LS-CURRENCY                    PIC X(03).                    00013000
013100 01  LS-WORDS-LINE                  PIC X(120).                   00013100
013200 01  LS-RETURN-CODE                 PIC S9(4) COMP.               00013200
013300                                                                  00013300
013400 PROCEDURE DIVISION USING LS-GRAND-TOTAL, LS-CURRENCY,            00013400
013500         LS-WORDS-LINE, LS-RETURN-CODE.                           00013500
013600*                                                                 00013600
013700* DRIVES THE WORD-BUILDING STEPS - SPLIT INTO GROUPS, FORMAT      00013700
013800* EACH GROUP, EDIT THE UNITS/TEENS/TENS PART OF A GROUP, THEN     00013800
013900* ASSEMBLE THE FINAL WORDING LINE.                                00013900
014000*                                                                 00014000
014100                                                                  00014100
014200     PERFORM 000-WORD-SETUP THRU 000-EXIT.                        00014200
014300     PERFORM 100-SPLIT-INTO-GROUPS THRU 100-EXIT.                 00014300
014400                                                                  00014400
014500     IF WS-GRP-OVERFLOW NOT = ZERO                                00014500
014600*        09/24/04 MBC - OVERFLOW GUARD, SEE CL5 ABOVE             CL5     
014700         MOVE -1 TO LS-RETURN-CODE                                00014700
014800         GO TO 900-ERROR-RTN.                                     00014800
014900                                                                  00014900
015000     IF WS-ALL-ZERO                                               00015000
015100         MOVE 'ZERO' TO WS-APPEND-WORD                            00015100
015200         PERFORM 040-APPEND-WORD THRU 040-EXIT                    00015200
015300     ELSE                                                         00015300
015400         PERFORM 150-PROCESS-ALL-GROUPS THRU 150-EXIT.            00015400
015500                                                                  00015500
015600     PERFORM 400-ASSEMBLE-RESULT-LINE THRU 400-EXIT.              00015600
015700                                                                  00015700
015800     MOVE ZERO TO LS-RETURN-CODE.                                 00015800
015900     GOBACK.                                                      00015900
016000                                                                  00016000
016100 000-WORD-SETUP.                                                  00016100
016200     MOVE "000-WORD-SETUP" TO PARA-NAME.                          00016200
016300     MOVE SPACES TO WS-RESULT-LINE, LS-WORDS-LINE.                00016300
016400     MOVE 1 TO WS-RESULT-PTR.                                     00016400
016500 000-EXIT.                                                        00016500
016600     EXIT.                                                        00016600
016700                                                                  00016700
016800 100-SPLIT-INTO-GROUPS.                                           00016800
016900     MOVE "100-SPLIT-INTO-GROUPS" TO PARA-NAME.                   00016900
017000*        INT AMOUNT ONLY - FRACTIONAL PART TRUNCATED BY THE       00017000
017100*        MOVE, NOT ROUNDED, PER THE WORDING RULE.                 00017100
017200     MOVE LS-GRAND-TOTAL TO WS-AMOUNT-DISPLAY.                    00017200
017300     IF WS-AMOUNT-DISPLAY = ZERO                                  00017300
017400         MOVE 'Y' TO WS-ALL-ZERO-SW                               00017400
017500     ELSE                                                         00017500
017600         MOVE 'N' TO WS-ALL-ZERO-SW.                              00017600
017700 100-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
017900                                                                  00017900
018000 150-PROCESS-ALL-GROUPS.                                          00018000
018100     PERFORM 200-FORMAT-ONE-GROUP THRU 200-EXIT                   00018100
018200             VARYING WS-GRP-IDX FROM 1 BY 1                       00018200
018300             UNTIL WS-GRP-IDX > 4.                                00018300
018400 150-EXIT.                                                        00018400
018500     EXIT.                                                        00018500
018600                                                                  00018600
018700 200-FORMAT-ONE-GROUP.                                            00018700
018800     MOVE WS-GRP-TABLE(WS-GRP-IDX) TO WS-GRP-VALUE.               00018800
018900     IF WS-GRP-VALUE NOT = ZERO                                   00018900
019000         DIVIDE WS-GRP-VALUE BY 100                               00019000
019100                 GIVING WS-GRP-HUNDREDS                           00019100
019200                 REMAINDER WS-GRP-REMAINDER                       00019200
019300         IF WS-GRP-HUNDREDS NOT = ZERO                            00019300
019400             MOVE WS-ONES-ENTRY(WS-GRP-HUNDREDS) TO WS-APPEND-WORD00019400
019500             PERFORM 040-APPEND-WORD THRU 040-EXIT                00019500
019600             MOVE 'HUNDRED' TO WS-APPEND-WORD                     00019600
019700             PERFORM 040-APPEND-WORD THRU 040-EXIT                00019700
019800         END-IF                                                   00019800
019900         IF WS-GRP-REMAINDER NOT = ZERO                           00019900
020000             PERFORM 300-EDIT-UNITS-TEENS-TENS THRU 300-EXIT      00020000
020100         END-IF                                                   00020100
020200         IF WS-SCALE-ENTRY(WS-GRP-IDX) NOT = SPACES               00020200
020300             MOVE WS-SCALE-ENTRY(WS-GRP-IDX) TO WS-APPEND-WORD    00020300
020400             PERFORM 040-APPEND-WORD THRU 040-EXIT                00020400
020500         END-IF                                                   00020500
020600     END-IF.                                                      00020600
020700 200-EXIT.                                                        00020700
020800     EXIT.                                                        00020800
020900                                                                  00020900
021000 300-EDIT-UNITS-TEENS-TENS.                                       00021000
021100     EVALUATE TRUE                                                00021100
021200         WHEN WS-GRP-REMAINDER < 10                               00021200
021300             MOVE WS-ONES-ENTRY(WS-GRP-REMAINDER)                 00021300
021400                     TO WS-APPEND-WORD                            00021400
021500             PERFORM 040-APPEND-WORD THRU 040-EXIT                00021500
021600         WHEN WS-GRP-REMAINDER < 20                               00021600
021700             COMPUTE WS-GRP-TENS-DIGIT = WS-GRP-REMAINDER - 9     00021700
021800             MOVE WS-TEENS-ENTRY(WS-GRP-TENS-DIGIT)               00021800
021900                     TO WS-APPEND-WORD                            00021900
022000             PERFORM 040-APPEND-WORD THRU 040-EXIT                00022000
022100         WHEN OTHER                                               00022100
022200             DIVIDE WS-GRP-REMAINDER BY 10                        00022200
022300                     GIVING WS-GRP-TENS-DIGIT                     00022300
022400                     REMAINDER WS-GRP-UNITS-DIGIT                 00022400
022500             MOVE WS-TENS-ENTRY(WS-GRP-TENS-DIGIT - 1)            00022500
022600                     TO WS-APPEND-WORD                            00022600
022700             PERFORM 040-APPEND-WORD THRU 040-EXIT                00022700
022800             IF WS-GRP-UNITS-DIGIT NOT = ZERO                     00022800
022900                 MOVE WS-ONES-ENTRY(WS-GRP-UNITS-DIGIT)           00022900
023000                         TO WS-APPEND-WORD                        00023000
023100                 PERFORM 040-APPEND-WORD THRU 040-EXIT            00023100
023200             END-IF                                               00023200
023300     END-EVALUATE.                                                00023300
023400 300-EXIT.                                                        00023400
023500     EXIT.                                                        00023500
023600                                                                  00023600
023700 040-APPEND-WORD.                                                 00023700
023800*    APPENDS ONE SINGLE-WORD TOKEN TO WS-RESULT-LINE, WITH A      00023800
023900*    SEPARATING SPACE WHEN A WORD IS ALREADY PRESENT.             00023900
024000     IF WS-RESULT-PTR > 1                                         00024000
024100         STRING ' ' DELIMITED BY SIZE                             00024100
024200             INTO WS-RESULT-LINE WITH POINTER WS-RESULT-PTR       00024200
024300     END-IF                                                       00024300
024400     STRING WS-APPEND-WORD DELIMITED BY SPACE                     00024400
024500         INTO WS-RESULT-LINE WITH POINTER WS-RESULT-PTR.          00024500
024600 040-EXIT.                                                        00024600
024700     EXIT.                                                        00024700
024800                                                                  00024800
024900 400-ASSEMBLE-RESULT-LINE.                                        00024900
025000     MOVE "400-ASSEMBLE-RESULT-LINE" TO PARA-NAME.                00025000
025100     MOVE WS-AMOUNT-DISPLAY TO WS-AMOUNT-EDIT.                    00025100
025200     COMPUTE WS-RESULT-LEN = WS-RESULT-PTR - 1.                   00025200
025300     PERFORM 450-FIND-AMOUNT-START THRU 450-EXIT.                 00025300
025400     COMPUTE WS-SCAN-LEN = 14 - WS-SCAN-IDX.                      00025400
025500     STRING WS-RESULT-LINE(1:WS-RESULT-LEN) DELIMITED BY SIZE     00025500
025600             ' ' DELIMITED BY SIZE                                00025600
025700             LS-CURRENCY DELIMITED BY SPACE                       00025700
025800             ' (' DELIMITED BY SIZE                               00025800
025900             WS-AMOUNT-EDIT(WS-SCAN-IDX:WS-SCAN-LEN)              00025900
026000                 DELIMITED BY SIZE                                00026000
026100             ' ' DELIMITED BY SIZE                                00026100
026200             LS-CURRENCY DELIMITED BY SPACE                       00026200
026300             ') excluding VAT' DELIMITED BY SIZE                  00026300
026400         INTO LS-WORDS-LINE.                                      00026400
026500 400-EXIT.                                                        00026500
026600     EXIT.                                                        00026600
026700                                                                  00026700
026800 450-FIND-AMOUNT-START.                                           00026800
026900     MOVE 1 TO WS-SCAN-IDX.                                       00026900
027000     PERFORM 460-SCAN-ONE-POSITION THRU 460-EXIT                  00027000
027100             VARYING WS-SCAN-IDX FROM 1 BY 1                      00027100
027200             UNTIL WS-SCAN-IDX > 13                               00027200
027300             OR WS-AMOUNT-EDIT(WS-SCAN-IDX:1) NOT = SPACE.        00027300
027400 450-EXIT.                                                        00027400
027500     EXIT.                                                        00027500
027600                                                                  00027600
027700 460-SCAN-ONE-POSITION.                                           00027700
027800*    EMPTY STEP BODY - THE TEST ITSELF IS THE WORK, PERFORMED     00027800
027900*    FOR ITS VARYING/UNTIL CLAUSE ON THE CALLING PARAGRAPH.       00027900
028000     CONTINUE.                                                    00028000
028100 460-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300                                                                  00028300
028400 900-ERROR-RTN.                                                   00028400
028500     MOVE "Y" TO ERROR-FOUND-SW.                                  00028500
028600     DISPLAY "DGCWORD - AMOUNT EXCEEDS WORD TABLE, DUMP="         00028600
028700         WS-AMOUNT-DISPLAY.                                       00028700
028800     GOBACK.                                                      00028800
