000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF DGC ENGINEERING SARL           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  DGCCALC                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. FALL                                               00000700
000800*                                                                 00000800
000900* CALLED SUBPROGRAM - DOCUMENT CALCULATION ENGINE.  GIVEN A       00000900
001000* DOCUMENT HEADER, ITS LINE-ITEM TABLE AND AN ITEM COUNT, THIS    00001000
001100* PROGRAM COMPUTES THE LINE EXTENSIONS, THE DOCUMENT SUBTOTAL,    00001100
001200* THE TVA (VAT) AMOUNT AND THE GRAND TOTAL.  NO FILES ARE OPENED  00001200
001300* HERE - ALL DATA ARRIVES AND LEAVES VIA THE LINKAGE SECTION.     00001300
001400******************************************************************00001400
001500*                                                                 00001500
001600* CHANGE LOG.                                                     00001600
001700*     03/14/94 RMF  ORIGINAL PROGRAM - TICKET DGC-0091            CL1     
001800*     11/02/95 RMF  ROUNDED CLAUSE ADDED TO TVA COMPUTE -         CL2     
001900*                   AUDITOR FLAGGED TRUNCATION ON REVIEW          CL2     
002000*     06/19/98 PTK  Y2K READINESS REVIEW - NO 2-DIGIT YEAR        CL3     
002100*                   FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED    CL3     
002200*     01/05/02 PTK  RAISED LS-ITEM-TABLE LIMIT TO 200 LINES -     CL4     
002300*                   LARGE EQUIPMENT QUOTES WERE TRUNCATING        CL4     
002400*     09/23/04 MBC  ADDED GUARD ON LS-ITEM-COUNT OVERFLOW -       CL5     
002500*                   TICKET DGC-0240                               CL5     
002600******************************************************************00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800******************************************************************00002800
002900 PROGRAM-ID.  DGCCALC.                                            00002900
003000 AUTHOR. R. FALL.                                                 00003000
003100 INSTALLATION. DGC ENGINEERING SARL - DATA PROCESSING.            00003100
003200 DATE-WRITTEN. 03/14/94.                                          00003200
003300 DATE-COMPILED. 09/23/04.                                         00003300
003400 SECURITY. NON-CONFIDENTIAL.                                      00003400
003500*   (C)                                                           00003500
003600                                                                  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM                                           00004200
004300     CLASS NUMERIC-DIGITS IS '0' THRU '9'.                        00004300
004400                                                                  00004400
004500 DATA DIVISION.                                                   00004500
004600 WORKING-STORAGE SECTION.                                         00004600
004700 01  FILE-STATUS-CODES.                                           00004700
004800     05  OFCODE                  PIC X(2) VALUE SPACES.           00004800
004900        88 CODE-WRITE    VALUE SPACES.                            00004900
005000                                                                  00005000
005100 01  MISC-FIELDS.                                                 00005100
005200     05 PARA-NAME                   PIC X(40).                    00005200
005300     05 CALC-CALL-RET-CODE          PIC S9(4) COMP VALUE 0.       00005300
005400     05 ABEND-REASON                PIC X(50).                    00005400
005500     05 WS-ITEM-IDX                 PIC 9(03) COMP.               00005500
005600     05 ERROR-FOUND-SW              PIC X(1) VALUE " ".           00005600
005700        88 ERROR-FOUND   VALUE "Y".                               00005700
005800                                                                  00005800
005900 LINKAGE SECTION.                                                 00005900
006000 01  LS-DOC-RECORD.                                               00006000
006100     COPY DOCREC REPLACING ==:DOC:== BY ==LS-DOC==.               00006100
006200                                                                  00006200
006300 01  LS-ITEM-COUNT                  PIC 9(03) COMP.               00006300
006400                                                                  00006400
006500 01  LS-ITEM-TABLE.                                               00006500
006600     05  LS-ITEM-ENTRY OCCURS 1 TO 200 TIMES                      00006600
006700             DEPENDING ON LS-ITEM-COUNT                           00006700
006800             INDEXED BY LS-ITEM-IDX2.                             00006800
006900         COPY ITMREC REPLACING ==:ITM:== BY ==LS-ITM==.           00006900
007000         10  LS-ITM-PRICE-R REDEFINES LS-ITM-UNIT-PRICE.          00007000
007100             15  LS-ITM-PRICE-WHOLE     PIC 9(10).                00007100
007200             15  LS-ITM-PRICE-CENTS     PIC 99.                   00007200
007300                                                                  00007300
007400 01  LS-CALC-TOTALS.                                              00007400
007500     05  LS-LINE-TOTAL OCCURS 200 TIMES                           00007500
007600             PIC S9(13)V99 COMP-3.                                00007600
007700     05  LS-SUBTOTAL                PIC S9(13)V99 COMP-3.         00007700
007800     05  LS-SUBTOTAL-R REDEFINES LS-SUBTOTAL                      00007800
007900             PIC X(08).                                           00007900
008000     05  LS-TVA-AMOUNT              PIC S9(13)V99 COMP-3.         00008000
008100     05  LS-GRAND-TOTAL             PIC S9(13)V99 COMP-3.         00008100
008200     05  LS-GRAND-TOTAL-R REDEFINES LS-GRAND-TOTAL                00008200
008300*        DUMP VIEW - USED BY THE 09/23/04 ABEND DIAGNOSTIC        CL5     
008400*        DISPLAY ADDED UNDER TICKET DGC-0240, SEE CL5 ABOVE       CL5     
008500             PIC X(08).                                           00008500
008600                                                                  00008600
008700 01  LS-RETURN-CODE                 PIC S9(4) COMP.               00008700
008800                                                                  00008800
008900 PROCEDURE DIVISION USING LS-DOC-RECORD, LS-ITEM-COUNT,           00008900
009000         LS-ITEM-TABLE, LS-CALC-TOTALS, LS-RETURN-CODE.           00009000
009100*                                                                 00009100
009200* DRIVES THE FOUR CALCULATION STEPS FOR ONE DOCUMENT - LINE       00009200
009300* EXTENSIONS, SUBTOTAL, TVA AMOUNT, GRAND TOTAL.                  00009300
009400*                                                                 00009400
009500                                                                  00009500
009600     PERFORM 000-CALC-SETUP THRU 000-EXIT.                        00009600
009700                                                                  00009700
009800     IF LS-ITEM-COUNT > 200                                       00009800
009900*        09/23/04 MBC - OVERFLOW GUARD, SEE CL5 ABOVE             CL5     
010000         MOVE -1 TO LS-RETURN-CODE                                00010000
010100         GO TO 900-ERROR-RTN.                                     00010100
010200                                                                  00010200
010300     PERFORM 100-CALCULATE-LINE-TOTALS THRU 100-EXIT.             00010300
010400     PERFORM 200-CALCULATE-SUBTOTAL THRU 200-EXIT.                00010400
010500     PERFORM 300-CALCULATE-TVA-AMOUNT THRU 300-EXIT.              00010500
010600     PERFORM 400-CALCULATE-GRAND-TOTAL THRU 400-EXIT.             00010600
010700                                                                  00010700
010800     MOVE ZERO TO LS-RETURN-CODE.                                 00010800
010900     GOBACK.                                                      00010900
011000                                                                  00011000
011100 000-CALC-SETUP.                                                  00011100
011200     MOVE "000-CALC-SETUP" TO PARA-NAME.                          00011200
011300     MOVE ZERO TO LS-SUBTOTAL, LS-TVA-AMOUNT, LS-GRAND-TOTAL.     00011300
011400     PERFORM 010-ZERO-ONE-LINE-TOTAL THRU 010-EXIT                00011400
011500             VARYING LS-ITEM-IDX FROM 1 BY 1                      00011500
011600             UNTIL LS-ITEM-IDX > 200.                             00011600
011700 000-EXIT.                                                        00011700
011800     EXIT.                                                        00011800
011900                                                                  00011900
012000 010-ZERO-ONE-LINE-TOTAL.                                         00012000
012100     MOVE ZERO TO LS-LINE-TOTAL(LS-ITEM-IDX).                     00012100
012200 010-EXIT.                                                        00012200
012300     EXIT.                                                        00012300
012400                                                                  00012400
012500 100-CALCULATE-LINE-TOTALS.                                       00012500
012600     MOVE "100-CALCULATE-LINE-TOTALS" TO PARA-NAME.               00012600
012700     PERFORM 110-CALCULATE-ONE-LINE THRU 110-EXIT                 00012700
012800             VARYING LS-ITEM-IDX FROM 1 BY 1                      00012800
012900             UNTIL LS-ITEM-IDX > LS-ITEM-COUNT.                   00012900
013000 100-EXIT.                                                        00013000
013100     EXIT.                                                        00013100
013200                                                                  00013200
013300 110-CALCULATE-ONE-LINE.                                          00013300
013400     COMPUTE LS-LINE-TOTAL(LS-ITEM-IDX) =                         00013400
013500         LS-ITM-QUANTITY(LS-ITEM-IDX) *                           00013500
013600         LS-ITM-UNIT-PRICE(LS-ITEM-IDX).                          00013600
013700 110-EXIT.                                                        00013700
013800     EXIT.                                                        00013800
013900                                                                  00013900
014000 200-CALCULATE-SUBTOTAL.                                          00014000
014100     MOVE "200-CALCULATE-SUBTOTAL" TO PARA-NAME.                  00014100
014200     PERFORM 210-ADD-ONE-LINE THRU 210-EXIT                       00014200
014300             VARYING LS-ITEM-IDX FROM 1 BY 1                      00014300
014400             UNTIL LS-ITEM-IDX > LS-ITEM-COUNT.                   00014400
014500 200-EXIT.                                                        00014500
014600     EXIT.                                                        00014600
014700                                                                  00014700
014800 210-ADD-ONE-LINE.                                                00014800
014900     ADD LS-LINE-TOTAL(LS-ITEM-IDX) TO LS-SUBTOTAL.               00014900
015000 210-EXIT.                                                        00015000
015100     EXIT.                                                        00015100
015200                                                                  00015200
015300 300-CALCULATE-TVA-AMOUNT.                                        00015300
015400     MOVE "300-CALCULATE-TVA-AMOUNT" TO PARA-NAME.                00015400
015500     COMPUTE LS-TVA-AMOUNT ROUNDED =                              00015500
015600*        11/02/95 RMF - ROUNDED ADDED, SEE CL2 ABOVE              CL2     
015700         LS-SUBTOTAL * LS-DOC-TVA-RATE / 100.                     00015700
015800 300-EXIT.                                                        00015800
015900     EXIT.                                                        00015900
016000                                                                  00016000
016100 400-CALCULATE-GRAND-TOTAL.                                       00016100
016200     MOVE "400-CALCULATE-GRAND-TOTAL" TO PARA-NAME.               00016200
016300     COMPUTE LS-GRAND-TOTAL =                                     00016300
016400         LS-SUBTOTAL + LS-TVA-AMOUNT.                             00016400
016500 400-EXIT.                                                        00016500
016600     EXIT.                                                        00016600
016700                                                                  00016700
016800 900-ERROR-RTN.                                                   00016800
016900     MOVE "Y" TO ERROR-FOUND-SW.                                  00016900
017000     DISPLAY "DGCCALC - LS-ITEM-COUNT OVERFLOW, DUMP="            00017000
017100         LS-GRAND-TOTAL-R.                                        00017100
017200     GOBACK.                                                      00017200
