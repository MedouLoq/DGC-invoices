000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF DGC ENGINEERING SARL           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  DGCBAT1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R. FALL                                               00000700
000800*                                                                 00000800
000900* MAIN BATCH DRIVER - QUOTATION AND INVOICE PROCESSING RUN.       00000900
001000* LOADS THE COMPANY AND CUSTOMER MASTER DATA, READS THE DOCS AND  00001000
001100* ITEMS FILES INTO WORKING STORAGE, VALIDATES EVERY HEADER AND    00001100
001200* LINE ITEM, ASSIGNS REFERENCES TO NEW DOCUMENTS, DRIVES THE      00001200
001300* TRANS WORKFLOW FILE (APPROVE/REJECT/CONVERT-TO-INVOICE), THEN   00001300
001400* CALLS DGCCALC AND DGCWORD TO PRICE AND WORD EACH DOCUMENT AND   00001400
001500* WRITES DOCOUT, ITEMOUT, HISTORY, RPTFILE AND ERRFILE.           00001500
001600******************************************************************00001600
001700*                                                                 00001700
001800* CHANGE LOG.                                                     00001800
001900*     02/18/94 RMF  ORIGINAL PROGRAM - TICKET DGC-0090            CL1     
002000*     11/02/95 RMF  TVA LINE ON THE REPORT NOW SHOWS THE SAME     CL2     
002100*                   ROUNDED AMOUNT DGCCALC RETURNS - DGC-0092     CL2     
002200*     06/19/98 PTK  Y2K READINESS REVIEW - ADDED A CENTURY        CL3     
002300*                   WINDOW AROUND THE 2-DIGIT ACCEPT FROM DATE    CL3     
002400*                   SO WS-TODAY-8 CARRIES A 4-DIGIT YEAR          CL3     
002500*     01/05/02 PTK  RAISED WS-DOC-TABLE AND WS-ITM-TABLE LIMITS   CL4     
002600*                   TO MATCH THE DGCCALC LINE LIMIT - DGC-0200    CL4     
002700*     11/14/03 MBC  RAISED WS-REF-MAX-TABLE TO 500 ENTRIES TO     CL5     
002800*                   MATCH DGCREF - DGC-0241                       CL5     
002900*     09/23/04 MBC  ADDED DUPLICATE ITEM NUMBER CHECK WITHIN A    CL6     
003000*                   DOCUMENT - DGC-0242                           CL6     
003100*     03/02/05 MBC  ADDED THE CV (CONVERT QUOTATION TO INVOICE)   CL7     
003200*                   WORKFLOW ACTION TO THE TRANS FILE - DGC-0255  CL7     
003300*     09/12/05 MBC  ADDED GUARDS ON WS-DOC-COUNT AND WS-ITM-COUNT CL8     
003400*                   OVERFLOW, COMPANION FIX TO DGCCALC'S CL5 -    CL8     
003500*                   TICKET DGC-0245                               CL8     
003600******************************************************************00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800******************************************************************00003800
003900 PROGRAM-ID.  DGCBAT1.                                            00003900
004000 AUTHOR. R. FALL.                                                 00004000
004100 INSTALLATION. DGC ENGINEERING SARL - DATA PROCESSING.            00004100
004200 DATE-WRITTEN. 02/18/94.                                          00004200
004300 DATE-COMPILED. 09/12/05.                                         00004300
004400 SECURITY. NON-CONFIDENTIAL.                                      00004400
004500*   (C)                                                           00004500
004600                                                                  00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER. IBM-390.                                        00004900
005000 OBJECT-COMPUTER. IBM-390.                                        00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     C01 IS TOP-OF-FORM                                           00005200
005300     CLASS NUMERIC-DIGITS IS '0' THRU '9'.                        00005300
005400                                                                  00005400
005500 INPUT-OUTPUT SECTION.                                            00005500
005600 FILE-CONTROL.                                                    00005600
005700     SELECT COMPANY ASSIGN TO COMPANY                             00005700
005800         FILE STATUS IS WS-COMPANY-STATUS.                        00005800
005900     SELECT CUSTS   ASSIGN TO CUSTS                               00005900
006000         FILE STATUS IS WS-CUSTS-STATUS.                          00006000
006100     SELECT DOCS    ASSIGN TO DOCS                                00006100
006200         FILE STATUS IS WS-DOCS-STATUS.                           00006200
006300     SELECT ITEMS   ASSIGN TO ITEMS                               00006300
006400         FILE STATUS IS WS-ITEMS-STATUS.                          00006400
006500     SELECT TRANS   ASSIGN TO TRANS                               00006500
006600         FILE STATUS IS WS-TRANS-STATUS.                          00006600
006700     SELECT DOCOUT  ASSIGN TO DOCOUT                              00006700
006800         FILE STATUS IS WS-DOCOUT-STATUS.                         00006800
006900     SELECT ITEMOUT ASSIGN TO ITEMOUT                             00006900
007000         FILE STATUS IS WS-ITEMOUT-STATUS.                        00007000
007100     SELECT HISTORY ASSIGN TO HISTORY                             00007100
007200         FILE STATUS IS WS-HISTORY-STATUS.                        00007200
007300     SELECT RPTFILE ASSIGN TO RPTFILE                             00007300
007400         FILE STATUS IS WS-RPTFILE-STATUS.                        00007400
007500     SELECT ERRFILE ASSIGN TO ERRFILE                             00007500
007600         FILE STATUS IS WS-ERRFILE-STATUS.                        00007600
007700                                                                  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000 FD  COMPANY                                                      00008000
008100     RECORDING MODE IS F.                                         00008100
008200 COPY CMPREC.                                                     00008200
008300                                                                  00008300
008400 FD  CUSTS                                                        00008400
008500     RECORDING MODE IS F.                                         00008500
008600 COPY CUSREC.                                                     00008600
008700                                                                  00008700
008800 FD  DOCS                                                         00008800
008900     RECORDING MODE IS F.                                         00008900
009000 COPY DOCREC REPLACING ==:DOC:== BY ==DOC==.                      00009000
009100                                                                  00009100
009200 FD  ITEMS                                                        00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY ITMREC REPLACING ==:ITM:== BY ==ITM==.                      00009400
009500                                                                  00009500
009600 FD  TRANS                                                        00009600
009700     RECORDING MODE IS F.                                         00009700
009800 COPY TRNREC.                                                     00009800
009900                                                                  00009900
010000 FD  DOCOUT                                                       00010000
010100     RECORDING MODE IS F.                                         00010100
010200 COPY DOCREC REPLACING ==:DOC:== BY ==OUTDOC==.                   00010200
010300                                                                  00010300
010400 FD  ITEMOUT                                                      00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY ITMREC REPLACING ==:ITM:== BY ==OUTITM==.                   00010600
010700                                                                  00010700
010800 FD  HISTORY                                                      00010800
010900     RECORDING MODE IS F.                                         00010900
011000 COPY HSTREC.                                                     00011000
011100                                                                  00011100
011200 FD  RPTFILE                                                      00011200
011300     RECORDING MODE IS F.                                         00011300
011400 01  REPORT-RECORD               PIC X(132).                      00011400
011500                                                                  00011500
011600 FD  ERRFILE                                                      00011600
011700     RECORDING MODE IS F.                                         00011700
011800 01  ERR-RECORD                  PIC X(132).                      00011800
011900                                                                  00011900
012000 WORKING-STORAGE SECTION.                                         00012000
012100*        09/12/05 MBC - RUN-TOTAL COUNTERS, SEE CL8 ABOVE         CL8     
012200 77  WS-DOCOUT-LINE-COUNT        PIC 9(05) COMP VALUE ZERO.       00012200
012300 77  WS-ITEMOUT-LINE-COUNT       PIC 9(05) COMP VALUE ZERO.       00012300
012400                                                                  00012400
012500 01  FILE-STATUS-CODES.                                           00012500
012600     05  WS-COMPANY-STATUS       PIC X(2) VALUE SPACES.           00012600
012700     05  WS-CUSTS-STATUS         PIC X(2) VALUE SPACES.           00012700
012800     05  WS-DOCS-STATUS          PIC X(2) VALUE SPACES.           00012800
012900     05  WS-ITEMS-STATUS         PIC X(2) VALUE SPACES.           00012900
013000     05  WS-TRANS-STATUS         PIC X(2) VALUE SPACES.           00013000
013100     05  WS-DOCOUT-STATUS        PIC X(2) VALUE SPACES.           00013100
013200     05  WS-ITEMOUT-STATUS       PIC X(2) VALUE SPACES.           00013200
013300     05  WS-HISTORY-STATUS       PIC X(2) VALUE SPACES.           00013300
013400     05  WS-RPTFILE-STATUS       PIC X(2) VALUE SPACES.           00013400
013500     05  WS-ERRFILE-STATUS       PIC X(2) VALUE SPACES.           00013500
013600                                                                  00013600
013700 01  MISC-FIELDS.                                                 00013700
013800     05  PARA-NAME               PIC X(40).                       00013800
013900     05  ABEND-REASON            PIC X(50) VALUE SPACES.          00013900
014000     05  CALC-CALL-RET-CODE      PIC S9(4) COMP VALUE 0.          00014000
014100     05  WORD-CALL-RET-CODE      PIC S9(4) COMP VALUE 0.          00014100
014200     05  REF-CALL-RET-CODE       PIC S9(4) COMP VALUE 0.          00014200
014300     05  WS-ERR-MSG              PIC X(60) VALUE SPACES.          00014300
014400     05  ERROR-FOUND-SW          PIC X(1) VALUE " ".              00014400
014500         88 ERROR-FOUND  VALUE "Y".                               00014500
014600                                                                  00014600
014700 01  SYSTEM-DATE-AND-TIME.                                        00014700
014800     05  CURRENT-DATE.                                            00014800
014900         10  CURRENT-YEAR        PIC 9(2).                        00014900
015000         10  CURRENT-MONTH       PIC 9(2).                        00015000
015100         10  CURRENT-DAY         PIC 9(2).                        00015100
015200                                                                  00015200
015300 01  WS-CENTURY-WORK             PIC 9(02) VALUE ZERO.            00015300
015400                                                                  00015400
015500 01  WS-TODAY-8                  PIC 9(08) VALUE ZERO.            00015500
015600 01  WS-TODAY-8-R REDEFINES WS-TODAY-8.                           00015600
015700     05  WS-TODAY-CCYY           PIC 9(04).                       00015700
015800     05  WS-TODAY-MM             PIC 9(02).                       00015800
015900     05  WS-TODAY-DD             PIC 9(02).                       00015900
016000                                                                  00016000
016100 01  WS-DOC-ORIG-REF             PIC X(12) VALUE SPACES.          00016100
016200                                                                  00016200
016300 01  WS-SWITCHES.                                                 00016300
016400     05  WS-DOCS-EOF-SW          PIC X(01) VALUE 'N'.             00016400
016500         88  WS-DOCS-EOF                 VALUE 'Y'.               00016500
016600     05  WS-ITEMS-EOF-SW         PIC X(01) VALUE 'N'.             00016600
016700         88  WS-ITEMS-EOF                VALUE 'Y'.               00016700
016800     05  WS-CUSTS-EOF-SW         PIC X(01) VALUE 'N'.             00016800
016900         88  WS-CUSTS-EOF                VALUE 'Y'.               00016900
017000     05  WS-TRANS-EOF-SW         PIC X(01) VALUE 'N'.             00017000
017100         88  WS-TRANS-EOF                VALUE 'Y'.               00017100
017200     05  WS-DOC-VALID-SW         PIC X(01) VALUE 'Y'.             00017200
017300         88  WS-DOC-VALID                VALUE 'Y'.               00017300
017400     05  WS-ITEM-VALID-SW        PIC X(01) VALUE 'Y'.             00017400
017500         88  WS-ITEM-VALID               VALUE 'Y'.               00017500
017600     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.             00017600
017700         88  WS-CUST-FOUND               VALUE 'Y'.               00017700
017800     05  WS-REF-FOUND-SW         PIC X(01) VALUE 'N'.             00017800
017900         88  WS-REF-KEY-FOUND            VALUE 'Y'.               00017900
018000     05  WS-TRN-DOC-FOUND-SW     PIC X(01) VALUE 'N'.             00018000
018100         88  WS-TRN-DOC-FOUND            VALUE 'Y'.               00018100
018200     05  WS-ITM-HOLD-VALID-SW    PIC X(01) VALUE 'N'.             00018200
018300         88  WS-ITM-HOLD-VALID           VALUE 'Y'.               00018300
018400                                                                  00018400
018500 01  WS-COUNTERS.                                                 00018500
018600     05  WS-CUS-COUNT            PIC 9(04) COMP VALUE ZERO.       00018600
018700     05  WS-DOC-COUNT            PIC 9(04) COMP VALUE ZERO.       00018700
018800     05  WS-ITM-COUNT            PIC 9(04) COMP VALUE ZERO.       00018800
018900     05  WS-ORIG-ITM-COUNT       PIC 9(04) COMP VALUE ZERO.       00018900
019000     05  WS-WRK-ITM-COUNT        PIC 9(03) COMP VALUE ZERO.       00019000
019100     05  WS-REF-MAX-COUNT        PIC 9(04) COMP VALUE ZERO.       00019100
019200     05  WS-MAX-ITEM-NO          PIC 9(03) COMP VALUE ZERO.       00019200
019300     05  WS-SAVE-QUOTE-IDX       PIC 9(04) COMP VALUE ZERO.       00019300
019400     05  WS-REJECT-COUNT         PIC 9(05) COMP VALUE ZERO.       00019400
019500     05  WS-ITEM-REJECT-COUNT    PIC 9(05) COMP VALUE ZERO.       00019500
019600     05  WS-SUM-REJECT-COUNT     PIC 9(05) COMP VALUE ZERO.       00019600
019700                                                                  00019700
019800 01  WS-CUS-TABLE.                                                00019800
019900     05  WS-CUS-ENTRY OCCURS 1 TO 500 TIMES                       00019900
020000             DEPENDING ON WS-CUS-COUNT                            00020000
020100             INDEXED BY WS-CUS-IDX.                               00020100
020200         10  WS-CUS-ID           PIC 9(05).                       00020200
020300         10  WS-CUS-NAME         PIC X(30).                       00020300
020400         10  WS-CUS-LOCATION     PIC X(30).                       00020400
020500         10  WS-CUS-PHONE        PIC X(15).                       00020500
020600         10  WS-CUS-TAX-ID       PIC X(12).                       00020600
020700         10  WS-CUS-ACTIVE       PIC X(01).                       00020700
020800                                                                  00020800
020900 01  WS-REF-MAX-TABLE.                                            00020900
021000*        11/14/03 MBC - TABLE RAISED TO 500, SEE CL5 ABOVE        CL5     
021100     05  WS-REF-MAX-ENTRY OCCURS 1 TO 500 TIMES                   00021100
021200             DEPENDING ON WS-REF-MAX-COUNT                        00021200
021300             INDEXED BY WS-REF-IDX.                               00021300
021400         10  WS-REF-MAX-KEY      PIC X(05).                       00021400
021500         10  WS-REF-MAX-SEQ      PIC 9(03) COMP.                  00021500
021600                                                                  00021600
021700 01  WS-REF-PARSE                PIC X(12) VALUE SPACES.          00021700
021800 01  WS-REF-PARSE-R REDEFINES WS-REF-PARSE.                       00021800
021900     05  WS-REF-PARSE-PREFIX     PIC X(02).                       00021900
022000     05  FILLER                  PIC X(01).                       00022000
022100     05  WS-REF-PARSE-YY         PIC X(02).                       00022100
022200     05  FILLER                  PIC X(01).                       00022200
022300     05  WS-REF-PARSE-MM         PIC X(02).                       00022300
022400     05  FILLER                  PIC X(01).                       00022400
022500     05  WS-REF-PARSE-SEQ        PIC X(03).                       00022500
022600 01  WS-REF-PARSE-SEQ-NUM        PIC 9(03) VALUE ZERO.            00022600
022700 01  WS-SEARCH-KEY-WORK          PIC X(05) VALUE SPACES.          00022700
022800                                                                  00022800
022900 01  WS-REFGEN-DOC-TYPE          PIC X(01) VALUE SPACES.          00022900
023000 01  WS-REFGEN-DOC-DATE          PIC 9(08) VALUE ZERO.            00023000
023100 01  WS-REFGEN-NEW-REF           PIC X(12) VALUE SPACES.          00023100
023200                                                                  00023200
023300 01  WS-DOC-TABLE.                                                00023300
023400*        01/05/02 PTK - TABLE RAISED TO 500, SEE CL4 ABOVE        CL4     
023500     05  TBL-DOC-ENTRY OCCURS 1 TO 500 TIMES                      00023500
023600             DEPENDING ON WS-DOC-COUNT                            00023600
023700             INDEXED BY WS-DOC-IDX.                               00023700
023800         COPY DOCREC REPLACING ==:DOC:== BY ==TBL-DOC==.          00023800
023900                                                                  00023900
024000 01  WS-ITEM-NO-TABLE.                                            00024000
024100*        09/23/04 MBC - ADDED FOR DUPLICATE CHECK, SEE CL6        CL6     
024200     05  WS-ITEM-NO-SEEN OCCURS 999 TIMES                         00024200
024300             INDEXED BY WS-INO-IDX                                00024300
024400             PIC X(01).                                           00024400
024500                                                                  00024500
024600 01  WS-ITM-TABLE.                                                00024600
024700*        01/05/02 PTK - TABLE RAISED TO 2000, SEE CL4 ABOVE       CL4     
024800     05  TBL-ITM-ENTRY OCCURS 1 TO 2000 TIMES                     00024800
024900             DEPENDING ON WS-ITM-COUNT                            00024900
025000             INDEXED BY WS-ITM-IDX, WS-ITM-SCAN-IDX.              00025000
025100         COPY ITMREC REPLACING ==:ITM:== BY ==TBL-ITM==.          00025100
025200         10  TBL-ITM-DOC-IDX     PIC 9(04) COMP.                  00025200
025300                                                                  00025300
025400 01  WS-ITM-HOLD.                                                 00025400
025500     COPY ITMREC REPLACING ==:ITM:== BY ==HLD-ITM==.              00025500
025600                                                                  00025600
025700 01  WS-CALC-ITEM-TABLE.                                          00025700
025800     05  WS-CALC-ITEM-ENTRY OCCURS 1 TO 200 TIMES                 00025800
025900             DEPENDING ON WS-WRK-ITM-COUNT                        00025900
026000             INDEXED BY WS-CALC-ITM-IDX.                          00026000
026100         COPY ITMREC REPLACING ==:ITM:== BY ==WRK-ITM==.          00026100
026200                                                                  00026200
026300 01  WS-CALC-TOTALS.                                              00026300
026400     05  WS-LINE-TOTAL OCCURS 200 TIMES                           00026400
026500             PIC S9(13)V99 COMP-3.                                00026500
026600     05  WS-SUBTOTAL             PIC S9(13)V99 COMP-3.            00026600
026700     05  WS-TVA-AMOUNT           PIC S9(13)V99 COMP-3.            00026700
026800     05  WS-GRAND-TOTAL          PIC S9(13)V99 COMP-3.            00026800
026900                                                                  00026900
027000 01  WS-CURRENCY-WORK            PIC X(03) VALUE SPACES.          00027000
027100 01  WS-WORDS-LINE               PIC X(120) VALUE SPACES.         00027100
027200                                                                  00027200
027300 01  WS-HST-REF                  PIC X(12) VALUE SPACES.          00027300
027400 01  WS-HST-ACTION-WORK          PIC X(10) VALUE SPACES.          00027400
027500 01  WS-HST-USER-WORK            PIC X(08) VALUE SPACES.          00027500
027600 01  WS-HST-OLD-STATUS-WORK      PIC X(01) VALUE SPACES.          00027600
027700 01  WS-HST-NEW-STATUS-WORK      PIC X(01) VALUE SPACES.          00027700
027800 01  WS-HST-DETAILS-WORK         PIC X(60) VALUE SPACES.          00027800
027900                                                                  00027900
028000 01  WS-SUM-TOTALS.                                               00028000
028100     05  WS-SUM-QUOTE-COUNT      PIC 9(05) COMP VALUE ZERO.       00028100
028200     05  WS-SUM-QUOTE-TOTAL      PIC S9(13)V99 COMP-3 VALUE ZERO. 00028200
028300     05  WS-SUM-INVOICE-COUNT    PIC 9(05) COMP VALUE ZERO.       00028300
028400     05  WS-SUM-INVOICE-TOTAL    PIC S9(13)V99 COMP-3 VALUE ZERO. 00028400
028500     05  WS-SUM-STAT-D-COUNT     PIC 9(05) COMP VALUE ZERO.       00028500
028600     05  WS-SUM-STAT-D-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO. 00028600
028700     05  WS-SUM-STAT-P-COUNT     PIC 9(05) COMP VALUE ZERO.       00028700
028800     05  WS-SUM-STAT-P-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO. 00028800
028900     05  WS-SUM-STAT-A-COUNT     PIC 9(05) COMP VALUE ZERO.       00028900
029000     05  WS-SUM-STAT-A-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO. 00029000
029100     05  WS-SUM-STAT-R-COUNT     PIC 9(05) COMP VALUE ZERO.       00029100
029200     05  WS-SUM-STAT-R-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO. 00029200
029300     05  WS-SUM-STAT-F-COUNT     PIC 9(05) COMP VALUE ZERO.       00029300
029400     05  WS-SUM-STAT-F-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO. 00029400
029500     05  WS-SUM-STAT-C-COUNT     PIC 9(05) COMP VALUE ZERO.       00029500
029600     05  WS-SUM-STAT-C-TOTAL     PIC S9(13)V99 COMP-3 VALUE ZERO. 00029600
029700     05  WS-SUM-OVERALL-COUNT    PIC 9(05) COMP VALUE ZERO.       00029700
029800     05  WS-SUM-OVERALL-ITEMS    PIC 9(05) COMP VALUE ZERO.       00029800
029900     05  WS-SUM-OVERALL-TOTAL    PIC S9(13)V99 COMP-3 VALUE ZERO. 00029900
030000                                                                  00030000
030100 01  RPT-HEADER1.                                                 00030100
030200     05  FILLER                  PIC X(01) VALUE SPACE.           00030200
030300     05  FILLER                  PIC X(50)                        00030300
030400          VALUE 'DGC ENGINEERING SARL - DOCUMENT PROCESSING RPT'. 00030400
030500     05  FILLER                  PIC X(09) VALUE 'RUN DATE '.     00030500
030600     05  RPT-H1-DATE             PIC X(10) VALUE SPACES.          00030600
030700     05  FILLER                  PIC X(62) VALUE SPACES.          00030700
030800                                                                  00030800
030900 01  RPT-DOC-HEADER.                                              00030900
031000     05  FILLER                  PIC X(01) VALUE SPACE.           00031000
031100     05  RPT-DH-TYPE-LABEL       PIC X(10) VALUE SPACES.          00031100
031200     05  FILLER                  PIC X(02) VALUE SPACES.          00031200
031300     05  FILLER                  PIC X(04) VALUE 'REF:'.          00031300
031400     05  RPT-DH-REFERENCE        PIC X(12) VALUE SPACES.          00031400
031500     05  FILLER                  PIC X(02) VALUE SPACES.          00031500
031600     05  FILLER                  PIC X(06) VALUE 'DATE: '.        00031600
031700     05  RPT-DH-DATE             PIC X(10) VALUE SPACES.          00031700
031800     05  FILLER                  PIC X(02) VALUE SPACES.          00031800
031900     05  RPT-DH-CUSTOMER         PIC X(30) VALUE SPACES.          00031900
032000     05  FILLER                  PIC X(02) VALUE SPACES.          00032000
032100     05  RPT-DH-CURRENCY         PIC X(03) VALUE SPACES.          00032100
032200     05  FILLER                  PIC X(02) VALUE SPACES.          00032200
032300     05  RPT-DH-STATUS           PIC X(09) VALUE SPACES.          00032300
032400     05  FILLER                  PIC X(37) VALUE SPACES.          00032400
032500                                                                  00032500
032600 01  RPT-ITEM-DETAIL.                                             00032600
032700     05  FILLER                  PIC X(05) VALUE SPACES.          00032700
032800     05  RPT-ID-ITEM-NO          PIC ZZ9 VALUE ZERO.              00032800
032900     05  FILLER                  PIC X(02) VALUE SPACES.          00032900
033000     05  RPT-ID-DESCRIPTION      PIC X(30) VALUE SPACES.          00033000
033100     05  FILLER                  PIC X(02) VALUE SPACES.          00033100
033200     05  RPT-ID-UNIT             PIC X(06) VALUE SPACES.          00033200
033300     05  FILLER                  PIC X(02) VALUE SPACES.          00033300
033400     05  RPT-ID-QUANTITY         PIC ZZZZ9 VALUE ZERO.            00033400
033500     05  FILLER                  PIC X(02) VALUE SPACES.          00033500
033600     05  RPT-ID-UNIT-PRICE       PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZERO. 00033600
033700     05  FILLER                  PIC X(02) VALUE SPACES.          00033700
033800     05  RPT-ID-LINE-TOTAL                                        00033800
033900             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 VALUE ZERO.                 00033900
034000     05  FILLER                  PIC X(37) VALUE SPACES.          00034000
034100                                                                  00034100
034200 01  RPT-SUBTOTAL-LINE.                                           00034200
034300     05  FILLER                  PIC X(40) VALUE SPACES.          00034300
034400     05  FILLER                  PIC X(12) VALUE 'SUBTOTAL   :'.  00034400
034500     05  RPT-ST-AMOUNT                                            00034500
034600             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 VALUE ZERO.                 00034600
034700     05  FILLER                  PIC X(60) VALUE SPACES.          00034700
034800                                                                  00034800
034900 01  RPT-TVA-LINE.                                                00034900
035000     05  FILLER                  PIC X(40) VALUE SPACES.          00035000
035100     05  FILLER                  PIC X(06) VALUE 'TVA @ '.        00035100
035200     05  RPT-TV-RATE             PIC ZZ9.99 VALUE ZERO.           00035200
035300     05  FILLER                  PIC X(03) VALUE '% :'.           00035300
035400     05  RPT-TV-AMOUNT                                            00035400
035500             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 VALUE ZERO.                 00035500
035600     05  FILLER                  PIC X(57) VALUE SPACES.          00035600
035700                                                                  00035700
035800 01  RPT-GRAND-TOTAL-LINE.                                        00035800
035900     05  FILLER                  PIC X(40) VALUE SPACES.          00035900
036000     05  FILLER                  PIC X(12) VALUE 'GRAND TOTAL:'.  00036000
036100     05  RPT-GT-AMOUNT                                            00036100
036200             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 VALUE ZERO.                 00036200
036300     05  FILLER                  PIC X(60) VALUE SPACES.          00036300
036400                                                                  00036400
036500 01  RPT-WORDS-LINE.                                              00036500
036600     05  FILLER                  PIC X(05) VALUE SPACES.          00036600
036700     05  RPT-WL-TEXT             PIC X(120) VALUE SPACES.         00036700
036800     05  FILLER                  PIC X(07) VALUE SPACES.          00036800
036900                                                                  00036900
037000 01  RPT-SUM-HDR1.                                                00037000
037100     05  FILLER                  PIC X(01) VALUE SPACE.           00037100
037200     05  FILLER                  PIC X(40)                        00037200
037300             VALUE 'SUMMARY SECTION - DGC DOCUMENT BATCH RUN'.    00037300
037400     05  FILLER                  PIC X(91) VALUE SPACES.          00037400
037500                                                                  00037500
037600 01  RPT-SUM-TYPE-DETAIL.                                         00037600
037700     05  FILLER                  PIC X(05) VALUE SPACES.          00037700
037800     05  RPT-STD-LABEL           PIC X(15) VALUE SPACES.          00037800
037900     05  FILLER                  PIC X(05) VALUE 'CNT: '.         00037900
038000     05  RPT-STD-COUNT           PIC ZZZZ9 VALUE ZERO.            00038000
038100     05  FILLER                  PIC X(08) VALUE SPACES.          00038100
038200     05  FILLER                  PIC X(07) VALUE 'TOTAL: '.       00038200
038300     05  RPT-STD-TOTAL                                            00038300
038400             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 VALUE ZERO.                 00038400
038500     05  FILLER                  PIC X(67) VALUE SPACES.          00038500
038600                                                                  00038600
038700 01  RPT-SUM-OVERALL.                                             00038700
038800     05  FILLER                  PIC X(05) VALUE SPACES.          00038800
038900     05  FILLER                  PIC X(15)                        00038900
039000             VALUE 'OVERALL TOTALS:'.                             00039000
039100     05  FILLER                  PIC X(08) VALUE 'DOCS:  '.       00039100
039200     05  RPT-SO-DOC-COUNT        PIC ZZZZ9 VALUE ZERO.            00039200
039300     05  FILLER                  PIC X(08) VALUE 'ITEMS: '.       00039300
039400     05  RPT-SO-ITEM-COUNT       PIC ZZZZ9 VALUE ZERO.            00039400
039500     05  FILLER                  PIC X(02) VALUE SPACES.          00039500
039600     05  FILLER                  PIC X(07) VALUE 'TOTAL: '.       00039600
039700     05  RPT-SO-TOTAL                                             00039700
039800             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99 VALUE ZERO.                 00039800
039900     05  FILLER                  PIC X(02) VALUE SPACES.          00039900
040000     05  FILLER                  PIC X(10) VALUE 'REJECTS: '.     00040000
040100     05  RPT-SO-REJECTS          PIC ZZZZ9 VALUE ZERO.            00040100
040200     05  FILLER                  PIC X(40) VALUE SPACES.          00040200
040300                                                                  00040300
040400 01  ERR-DETAIL-LINE.                                             00040400
040500     05  FILLER                  PIC X(01) VALUE SPACE.           00040500
040600     05  ERR-DOC-REFERENCE       PIC X(12) VALUE SPACES.          00040600
040700     05  FILLER                  PIC X(02) VALUE SPACES.          00040700
040800     05  ERR-REASON              PIC X(60) VALUE SPACES.          00040800
040900     05  FILLER                  PIC X(57) VALUE SPACES.          00040900
041000                                                                  00041000
041100 PROCEDURE DIVISION.                                              00041100
041200*                                                                 00041200
041300* DRIVES THE WHOLE RUN - LOAD AND VALIDATE, WORK THE TRANS        00041300
041400* FILE, PRICE AND PRINT EVERY DOCUMENT, PRINT THE SUMMARY.        00041400
041500*                                                                 00041500
041600                                                                  00041600
041700     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.                  00041700
041800     PERFORM 2000-LOAD-AND-VALIDATE THRU 2000-EXIT.               00041800
041900     PERFORM 5000-PROCESS-TRANSACTIONS THRU 5000-EXIT.            00041900
042000     PERFORM 8000-PRODUCE-OUTPUT THRU 8000-EXIT.                  00042000
042100     PERFORM 9000-PRINT-SUMMARY-SECTION THRU 9000-EXIT.           00042100
042200     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                     00042200
042300*        09/12/05 MBC - RUN-TOTAL DISPLAY, SEE CL8 ABOVE          CL8     
042400     DISPLAY 'DGCBAT1 - DOCOUT RECORDS WRITTEN: '                 00042400
042500         WS-DOCOUT-LINE-COUNT.                                    00042500
042600     DISPLAY 'DGCBAT1 - ITEMOUT RECORDS WRITTEN: '                00042600
042700         WS-ITEMOUT-LINE-COUNT.                                   00042700
042800     GOBACK.                                                      00042800
042900                                                                  00042900
043000 1000-INITIALIZATION.                                             00043000
043100     MOVE "1000-INITIALIZATION" TO PARA-NAME.                     00043100
043200     PERFORM 7000-OPEN-FILES THRU 7000-EXIT.                      00043200
043300     PERFORM 1010-GET-TODAYS-DATE THRU 1010-EXIT.                 00043300
043400     PERFORM 1100-LOAD-COMPANY-RECORD THRU 1100-EXIT.             00043400
043500     PERFORM 1200-LOAD-CUSTOMER-TABLE THRU 1200-EXIT.             00043500
043600     PERFORM 1500-PRESCAN-DOCS-FOR-REFS THRU 1500-EXIT.           00043600
043700     PERFORM 8010-INIT-REPORT-HEADING THRU 8010-EXIT.             00043700
043800 1000-EXIT.                                                       00043800
043900     EXIT.                                                        00043900
044000                                                                  00044000
044100 1010-GET-TODAYS-DATE.                                            00044100
044200*        06/19/98 PTK - CENTURY WINDOW ADDED, SEE CL3 ABOVE       CL3     
044300     ACCEPT CURRENT-DATE FROM DATE.                               00044300
044400     IF CURRENT-YEAR < 50                                         00044400
044500         MOVE 20 TO WS-CENTURY-WORK                               00044500
044600     ELSE                                                         00044600
044700         MOVE 19 TO WS-CENTURY-WORK                               00044700
044800     END-IF.                                                      00044800
044900     COMPUTE WS-TODAY-CCYY =                                      00044900
045000         WS-CENTURY-WORK * 100 + CURRENT-YEAR.                    00045000
045100     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           00045100
045200     MOVE CURRENT-DAY TO WS-TODAY-DD.                             00045200
045300 1010-EXIT.                                                       00045300
045400     EXIT.                                                        00045400
045500                                                                  00045500
045600 1100-LOAD-COMPANY-RECORD.                                        00045600
045700     MOVE "1100-LOAD-COMPANY-RECORD" TO PARA-NAME.                00045700
045800     READ COMPANY                                                 00045800
045900         AT END DISPLAY                                           00045900
046000             'DGCBAT1 - COMPANY FILE EMPTY - DEFAULTS USED'.      00046000
046100 1100-EXIT.                                                       00046100
046200     EXIT.                                                        00046200
046300                                                                  00046300
046400 1200-LOAD-CUSTOMER-TABLE.                                        00046400
046500     MOVE "1200-LOAD-CUSTOMER-TABLE" TO PARA-NAME.                00046500
046600     MOVE ZERO TO WS-CUS-COUNT.                                   00046600
046700     PERFORM 1210-READ-CUSTOMER-REC THRU 1210-EXIT.               00046700
046800     PERFORM 1220-ADD-CUSTOMER-ENTRY THRU 1220-EXIT               00046800
046900             UNTIL WS-CUSTS-EOF.                                  00046900
047000 1200-EXIT.                                                       00047000
047100     EXIT.                                                        00047100
047200                                                                  00047200
047300 1210-READ-CUSTOMER-REC.                                          00047300
047400     READ CUSTS                                                   00047400
047500         AT END SET WS-CUSTS-EOF TO TRUE.                         00047500
047600 1210-EXIT.                                                       00047600
047700     EXIT.                                                        00047700
047800                                                                  00047800
047900 1220-ADD-CUSTOMER-ENTRY.                                         00047900
048000     ADD 1 TO WS-CUS-COUNT.                                       00048000
048100     SET WS-CUS-IDX TO WS-CUS-COUNT.                              00048100
048200     MOVE CUS-ID TO WS-CUS-ID(WS-CUS-IDX).                        00048200
048300     MOVE CUS-NAME TO WS-CUS-NAME(WS-CUS-IDX).                    00048300
048400     MOVE CUS-LOCATION TO WS-CUS-LOCATION(WS-CUS-IDX).            00048400
048500     MOVE CUS-PHONE TO WS-CUS-PHONE(WS-CUS-IDX).                  00048500
048600     MOVE CUS-TAX-ID TO WS-CUS-TAX-ID(WS-CUS-IDX).                00048600
048700     MOVE CUS-ACTIVE TO WS-CUS-ACTIVE(WS-CUS-IDX).                00048700
048800     PERFORM 1210-READ-CUSTOMER-REC THRU 1210-EXIT.               00048800
048900 1220-EXIT.                                                       00048900
049000     EXIT.                                                        00049000
049100                                                                  00049100
049200 1500-PRESCAN-DOCS-FOR-REFS.                                      00049200
049300*                                                                 00049300
049400* A FIRST PASS OVER DOCS BUILDS THE REF-MAX TABLE FROM EVERY      00049400
049500* REFERENCE ALREADY ASSIGNED, SO DGCREF CAN CONTINUE NUMBERING    00049500
049600* CORRECTLY FOR DOCUMENTS THAT ARRIVE BLANK.  DOCS IS THEN        00049600
049700* CLOSED AND REOPENED FOR THE MAIN PASS IN SECTION 2000.          00049700
049800*                                                                 00049800
049900     MOVE "1500-PRESCAN-DOCS-FOR-REFS" TO PARA-NAME.              00049900
050000     MOVE ZERO TO WS-REF-MAX-COUNT.                               00050000
050100     PERFORM 1510-READ-DOC-FOR-PRESCAN THRU 1510-EXIT.            00050100
050200     PERFORM 1520-PRESCAN-ONE-DOC THRU 1520-EXIT                  00050200
050300             UNTIL WS-DOCS-EOF.                                   00050300
050400     CLOSE DOCS.                                                  00050400
050500     OPEN INPUT DOCS.                                             00050500
050600     IF WS-DOCS-STATUS NOT = '00'                                 00050600
050700         MOVE 'DOCS FILE REOPEN FAILED' TO ABEND-REASON           00050700
050800         GO TO 9990-ABEND                                         00050800
050900     END-IF.                                                      00050900
051000     MOVE 'N' TO WS-DOCS-EOF-SW.                                  00051000
051100 1500-EXIT.                                                       00051100
051200     EXIT.                                                        00051200
051300                                                                  00051300
051400 1510-READ-DOC-FOR-PRESCAN.                                       00051400
051500     READ DOCS                                                    00051500
051600         AT END SET WS-DOCS-EOF TO TRUE.                          00051600
051700 1510-EXIT.                                                       00051700
051800     EXIT.                                                        00051800
051900                                                                  00051900
052000 1520-PRESCAN-ONE-DOC.                                            00052000
052100     IF DOC-REFERENCE NOT = SPACES                                00052100
052200         PERFORM 1530-UPDATE-REF-MAX-ENTRY THRU 1530-EXIT         00052200
052300     END-IF.                                                      00052300
052400     PERFORM 1510-READ-DOC-FOR-PRESCAN THRU 1510-EXIT.            00052400
052500 1520-EXIT.                                                       00052500
052600     EXIT.                                                        00052600
052700                                                                  00052700
052800 1530-UPDATE-REF-MAX-ENTRY.                                       00052800
052900     MOVE DOC-REFERENCE TO WS-REF-PARSE.                          00052900
053000     MOVE SPACES TO WS-SEARCH-KEY-WORK.                           00053000
053100     MOVE WS-REF-PARSE-PREFIX(1:1) TO WS-SEARCH-KEY-WORK(1:1).    00053100
053200     MOVE WS-REF-PARSE-YY TO WS-SEARCH-KEY-WORK(2:2).             00053200
053300     MOVE WS-REF-PARSE-MM TO WS-SEARCH-KEY-WORK(4:2).             00053300
053400     IF WS-REF-PARSE-SEQ NUMERIC                                  00053400
053500         MOVE WS-REF-PARSE-SEQ TO WS-REF-PARSE-SEQ-NUM            00053500
053600     ELSE                                                         00053600
053700         MOVE ZERO TO WS-REF-PARSE-SEQ-NUM                        00053700
053800     END-IF.                                                      00053800
053900     MOVE 'N' TO WS-REF-FOUND-SW.                                 00053900
054000     PERFORM 1540-COMPARE-REF-MAX-ENTRY THRU 1540-EXIT            00054000
054100             VARYING WS-REF-IDX FROM 1 BY 1                       00054100
054200             UNTIL WS-REF-IDX > WS-REF-MAX-COUNT                  00054200
054300             OR WS-REF-KEY-FOUND.                                 00054300
054400     IF NOT WS-REF-KEY-FOUND                                      00054400
054500         ADD 1 TO WS-REF-MAX-COUNT                                00054500
054600         SET WS-REF-IDX TO WS-REF-MAX-COUNT                       00054600
054700         MOVE WS-SEARCH-KEY-WORK TO WS-REF-MAX-KEY(WS-REF-IDX)    00054700
054800         MOVE WS-REF-PARSE-SEQ-NUM TO WS-REF-MAX-SEQ(WS-REF-IDX)  00054800
054900     ELSE                                                         00054900
055000         IF WS-REF-PARSE-SEQ-NUM > WS-REF-MAX-SEQ(WS-REF-IDX)     00055000
055100             MOVE WS-REF-PARSE-SEQ-NUM                            00055100
055200                 TO WS-REF-MAX-SEQ(WS-REF-IDX)                    00055200
055300         END-IF                                                   00055300
055400     END-IF.                                                      00055400
055500 1530-EXIT.                                                       00055500
055600     EXIT.                                                        00055600
055700                                                                  00055700
055800 1540-COMPARE-REF-MAX-ENTRY.                                      00055800
055900     IF WS-REF-MAX-KEY(WS-REF-IDX) = WS-SEARCH-KEY-WORK           00055900
056000         SET WS-REF-KEY-FOUND TO TRUE                             00056000
056100     END-IF.                                                      00056100
056200 1540-EXIT.                                                       00056200
056300     EXIT.                                                        00056300
056400                                                                  00056400
056500 2000-LOAD-AND-VALIDATE.                                          00056500
056600*                                                                 00056600
056700* MAIN PASS OVER DOCS, MERGED AGAINST ITEMS ON A ONE-LEVEL        00056700
056800* CONTROL BREAK (DOCUMENT REFERENCE).  VALID HEADERS AND ITEMS    00056800
056900* GO INTO WS-DOC-TABLE / WS-ITM-TABLE; REJECTS GO TO ERRFILE.     00056900
057000*                                                                 00057000
057100     MOVE "2000-LOAD-AND-VALIDATE" TO PARA-NAME.                  00057100
057200     MOVE ZERO TO WS-DOC-COUNT.                                   00057200
057300     MOVE ZERO TO WS-ITM-COUNT.                                   00057300
057400     PERFORM 1700-READ-ITEM-AHEAD THRU 1700-EXIT.                 00057400
057500     PERFORM 1600-READ-DOC-RECORD THRU 1600-EXIT.                 00057500
057600     PERFORM 2100-PROCESS-ONE-DOCUMENT THRU 2100-EXIT             00057600
057700             UNTIL WS-DOCS-EOF.                                   00057700
057800     PERFORM 2900-FLUSH-ORPHAN-ITEMS THRU 2900-EXIT.              00057800
057900 2000-EXIT.                                                       00057900
058000     EXIT.                                                        00058000
058100                                                                  00058100
058200 1600-READ-DOC-RECORD.                                            00058200
058300     READ DOCS                                                    00058300
058400         AT END SET WS-DOCS-EOF TO TRUE.                          00058400
058500 1600-EXIT.                                                       00058500
058600     EXIT.                                                        00058600
058700                                                                  00058700
058800 1700-READ-ITEM-AHEAD.                                            00058800
058900     MOVE 'N' TO WS-ITM-HOLD-VALID-SW.                            00058900
059000     READ ITEMS INTO WS-ITM-HOLD                                  00059000
059100         AT END SET WS-ITEMS-EOF TO TRUE.                         00059100
059200     IF NOT WS-ITEMS-EOF                                          00059200
059300         MOVE 'Y' TO WS-ITM-HOLD-VALID-SW                         00059300
059400     END-IF.                                                      00059400
059500 1700-EXIT.                                                       00059500
059600     EXIT.                                                        00059600
059700                                                                  00059700
059800 2100-PROCESS-ONE-DOCUMENT.                                       00059800
059900     MOVE DOC-REFERENCE TO WS-DOC-ORIG-REF.                       00059900
060000     PERFORM 2605-ADVANCE-PAST-LOW-ITEMS THRU 2605-EXIT.          00060000
060100     MOVE 'Y' TO WS-DOC-VALID-SW.                                 00060100
060200     PERFORM 2200-VALIDATE-DOCUMENT-HEADER THRU 2200-EXIT.        00060200
060300     IF WS-DOC-VALID                                              00060300
060400         PERFORM 2300-ADD-DOCUMENT-TO-TABLE THRU 2300-EXIT        00060400
060500         PERFORM 2090-RESET-ITEM-NO-TABLE THRU 2090-EXIT          00060500
060600         MOVE ZERO TO WS-MAX-ITEM-NO                              00060600
060700         PERFORM 2610-COLLECT-ONE-ITEM THRU 2610-EXIT             00060700
060800                 UNTIL (NOT WS-ITM-HOLD-VALID)                    00060800
060900                 OR (HLD-ITM-DOC-REFERENCE NOT = WS-DOC-ORIG-REF) 00060900
061000     ELSE                                                         00061000
061100         ADD 1 TO WS-REJECT-COUNT                                 00061100
061200         PERFORM 6600-WRITE-ERROR-RECORD THRU 6600-EXIT           00061200
061300         PERFORM 2660-REJECT-ONE-ITEM THRU 2660-EXIT              00061300
061400                 UNTIL (NOT WS-ITM-HOLD-VALID)                    00061400
061500                 OR (HLD-ITM-DOC-REFERENCE NOT = WS-DOC-ORIG-REF) 00061500
061600     END-IF.                                                      00061600
061700     PERFORM 1600-READ-DOC-RECORD THRU 1600-EXIT.                 00061700
061800 2100-EXIT.                                                       00061800
061900     EXIT.                                                        00061900
062000                                                                  00062000
062100 2090-RESET-ITEM-NO-TABLE.                                        00062100
062200     PERFORM 2095-RESET-ONE-FLAG THRU 2095-EXIT                   00062200
062300             VARYING WS-INO-IDX FROM 1 BY 1                       00062300
062400             UNTIL WS-INO-IDX > 999.                              00062400
062500 2090-EXIT.                                                       00062500
062600     EXIT.                                                        00062600
062700                                                                  00062700
062800 2095-RESET-ONE-FLAG.                                             00062800
062900     MOVE 'N' TO WS-ITEM-NO-SEEN(WS-INO-IDX).                     00062900
063000 2095-EXIT.                                                       00063000
063100     EXIT.                                                        00063100
063200                                                                  00063200
063300 2200-VALIDATE-DOCUMENT-HEADER.                                   00063300
063400     MOVE SPACES TO WS-ERR-MSG.                                   00063400
063500     PERFORM 2400-LOOKUP-CUSTOMER-DEFAULTS THRU 2400-EXIT.        00063500
063600     IF DOC-TYPE NOT = 'Q' AND DOC-TYPE NOT = 'I'                 00063600
063700         MOVE 'N' TO WS-DOC-VALID-SW                              00063700
063800         MOVE 'INVALID DOCUMENT TYPE CODE' TO WS-ERR-MSG          00063800
063900     END-IF.                                                      00063900
064000     IF WS-DOC-VALID                                              00064000
064100       IF DOC-STATUS NOT = 'D' AND DOC-STATUS NOT = 'P'           00064100
064200           AND DOC-STATUS NOT = 'A' AND DOC-STATUS NOT = 'R'      00064200
064300           AND DOC-STATUS NOT = 'F' AND DOC-STATUS NOT = 'C'      00064300
064400         MOVE 'N' TO WS-DOC-VALID-SW                              00064400
064500         MOVE 'INVALID DOCUMENT STATUS CODE' TO WS-ERR-MSG        00064500
064600       END-IF                                                     00064600
064700     END-IF.                                                      00064700
064800     IF WS-DOC-VALID                                              00064800
064900       IF DOC-CURRENCY NOT = 'MRU' AND DOC-CURRENCY NOT = 'USD'   00064900
065000           AND DOC-CURRENCY NOT = 'EUR'                           00065000
065100         MOVE 'N' TO WS-DOC-VALID-SW                              00065100
065200         MOVE 'INVALID CURRENCY CODE' TO WS-ERR-MSG               00065200
065300       END-IF                                                     00065300
065400     END-IF.                                                      00065400
065500     IF WS-DOC-VALID                                              00065500
065600       IF DOC-TVA-RATE > 100.00                                   00065600
065700         MOVE 'N' TO WS-DOC-VALID-SW                              00065700
065800         MOVE 'TVA RATE OUT OF RANGE' TO WS-ERR-MSG               00065800
065900       END-IF                                                     00065900
066000     END-IF.                                                      00066000
066100     IF WS-DOC-VALID                                              00066100
066200       IF DOC-CUSTOMER-NAME = SPACES                              00066200
066300         MOVE 'N' TO WS-DOC-VALID-SW                              00066300
066400         MOVE 'CUSTOMER NAME IS BLANK' TO WS-ERR-MSG              00066400
066500       END-IF                                                     00066500
066600     END-IF.                                                      00066600
066700     IF WS-DOC-VALID                                              00066700
066800       IF DOC-TYPE-QUOTATION AND DOC-PO-REF NOT = SPACES          00066800
066900         MOVE 'N' TO WS-DOC-VALID-SW                              00066900
067000         MOVE 'QUOTATION MAY NOT CARRY A PO REFERENCE'            00067000
067100             TO WS-ERR-MSG                                        00067100
067200       END-IF                                                     00067200
067300     END-IF.                                                      00067300
067400     IF WS-DOC-VALID                                              00067400
067500       IF DOC-TYPE-INVOICE AND (DOC-WORK-DELIVERY NOT = SPACES    00067500
067600           OR DOC-PAYMENT-TERMS NOT = SPACES)                     00067600
067700         MOVE 'N' TO WS-DOC-VALID-SW                              00067700
067800         MOVE 'INVOICE MAY NOT CARRY DELIVERY/PAYMENT TERMS'      00067800
067900             TO WS-ERR-MSG                                        00067900
068000       END-IF                                                     00068000
068100     END-IF.                                                      00068100
068200 2200-EXIT.                                                       00068200
068300     EXIT.                                                        00068300
068400                                                                  00068400
068500 2400-LOOKUP-CUSTOMER-DEFAULTS.                                   00068500
068600     IF DOC-CUSTOMER-ID NOT = ZERO AND DOC-CUSTOMER-NAME = SPACES 00068600
068700         MOVE 'N' TO WS-CUST-FOUND-SW                             00068700
068800         PERFORM 2410-SEARCH-ONE-CUSTOMER THRU 2410-EXIT          00068800
068900                 VARYING WS-CUS-IDX FROM 1 BY 1                   00068900
069000                 UNTIL WS-CUS-IDX > WS-CUS-COUNT                  00069000
069100                 OR WS-CUST-FOUND                                 00069100
069200         IF WS-CUST-FOUND                                         00069200
069300             MOVE WS-CUS-NAME(WS-CUS-IDX) TO DOC-CUSTOMER-NAME    00069300
069400             MOVE WS-CUS-LOCATION(WS-CUS-IDX) TO DOC-CUSTOMER-LOC 00069400
069500             MOVE WS-CUS-PHONE(WS-CUS-IDX)                        00069500
069600                 TO DOC-CUSTOMER-PHONE                            00069600
069700         END-IF                                                   00069700
069800     END-IF.                                                      00069800
069900 2400-EXIT.                                                       00069900
070000     EXIT.                                                        00070000
070100                                                                  00070100
070200 2410-SEARCH-ONE-CUSTOMER.                                        00070200
070300     IF WS-CUS-ID(WS-CUS-IDX) = DOC-CUSTOMER-ID                   00070300
070400         SET WS-CUST-FOUND TO TRUE                                00070400
070500     END-IF.                                                      00070500
070600 2410-EXIT.                                                       00070600
070700     EXIT.                                                        00070700
070800                                                                  00070800
070900 2300-ADD-DOCUMENT-TO-TABLE.                                      00070900
071000     IF WS-DOC-COUNT >= 500                                       00071000
071100*        09/12/05 MBC - OVERFLOW GUARD, SEE CL8 ABOVE             CL8     
071200         MOVE 'WS-DOC-TABLE OVERFLOW - OVER 500 DOCUMENTS'        00071200
071300             TO ABEND-REASON                                      00071300
071400         GO TO 900-ERROR-RTN                                      00071400
071500     END-IF.                                                      00071500
071600     ADD 1 TO WS-DOC-COUNT.                                       00071600
071700     SET WS-DOC-IDX TO WS-DOC-COUNT.                              00071700
071800     MOVE DOC-RECORD TO TBL-DOC-RECORD(WS-DOC-IDX).               00071800
071900     IF DOC-REFERENCE = SPACES                                    00071900
072000         PERFORM 2700-ASSIGN-DOC-REFERENCE THRU 2700-EXIT         00072000
072100     END-IF.                                                      00072100
072200 2300-EXIT.                                                       00072200
072300     EXIT.                                                        00072300
072400                                                                  00072400
072500 2700-ASSIGN-DOC-REFERENCE.                                       00072500
072600*                                                                 00072600
072700* GENERALIZED REFERENCE ASSIGNMENT - USED HERE FOR A NEW          00072700
072800* DOCUMENT ARRIVING BLANK, AND AGAIN BY THE CONVERT ACTION IN     00072800
072900* SECTION 5000 TO NUMBER A NEW INVOICE.  ALWAYS OPERATES ON       00072900
073000* WS-DOC-IDX, WHICH THE CALLER MUST HAVE SET FIRST.               00073000
073100*                                                                 00073100
073200     IF TBL-DOC-TYPE-QUOTATION(WS-DOC-IDX)                        00073200
073300         MOVE 'Q' TO WS-REFGEN-DOC-TYPE                           00073300
073400     ELSE                                                         00073400
073500         MOVE 'I' TO WS-REFGEN-DOC-TYPE                           00073500
073600     END-IF.                                                      00073600
073700     MOVE TBL-DOC-DATE(WS-DOC-IDX) TO WS-REFGEN-DOC-DATE.         00073700
073800     CALL 'DGCREF' USING WS-REFGEN-DOC-TYPE, WS-REFGEN-DOC-DATE,  00073800
073900             WS-REF-MAX-COUNT, WS-REF-MAX-TABLE,                  00073900
074000             WS-REFGEN-NEW-REF, REF-CALL-RET-CODE.                00074000
074100     IF REF-CALL-RET-CODE NOT = ZERO                              00074100
074200         MOVE 'DGCREF CALL FAILED' TO ABEND-REASON                00074200
074300         GO TO 9990-ABEND                                         00074300
074400     END-IF.                                                      00074400
074500     MOVE WS-REFGEN-NEW-REF TO TBL-DOC-REFERENCE(WS-DOC-IDX).     00074500
074600 2700-EXIT.                                                       00074600
074700     EXIT.                                                        00074700
074800                                                                  00074800
074900 2605-ADVANCE-PAST-LOW-ITEMS.                                     00074900
075000     PERFORM 2606-SKIP-ONE-LOW-ITEM THRU 2606-EXIT                00075000
075100             UNTIL (NOT WS-ITM-HOLD-VALID)                        00075100
075200             OR (HLD-ITM-DOC-REFERENCE NOT < WS-DOC-ORIG-REF).    00075200
075300 2605-EXIT.                                                       00075300
075400     EXIT.                                                        00075400
075500                                                                  00075500
075600 2606-SKIP-ONE-LOW-ITEM.                                          00075600
075700     MOVE 'ORPHAN ITEM - NO MATCHING DOCUMENT HEADER'             00075700
075800         TO WS-ERR-MSG.                                           00075800
075900     ADD 1 TO WS-ITEM-REJECT-COUNT.                               00075900
076000     PERFORM 6650-WRITE-ITEM-ERROR-RECORD THRU 6650-EXIT.         00076000
076100     PERFORM 1700-READ-ITEM-AHEAD THRU 1700-EXIT.                 00076100
076200 2606-EXIT.                                                       00076200
076300     EXIT.                                                        00076300
076400                                                                  00076400
076500 2610-COLLECT-ONE-ITEM.                                           00076500
076600     MOVE 'Y' TO WS-ITEM-VALID-SW.                                00076600
076700     PERFORM 2620-VALIDATE-ONE-ITEM THRU 2620-EXIT.               00076700
076800     IF WS-ITEM-VALID                                             00076800
076900         PERFORM 2630-NUMBER-AND-ADD-ITEM THRU 2630-EXIT          00076900
077000     ELSE                                                         00077000
077100         ADD 1 TO WS-ITEM-REJECT-COUNT                            00077100
077200         PERFORM 6650-WRITE-ITEM-ERROR-RECORD THRU 6650-EXIT      00077200
077300     END-IF.                                                      00077300
077400     PERFORM 1700-READ-ITEM-AHEAD THRU 1700-EXIT.                 00077400
077500 2610-EXIT.                                                       00077500
077600     EXIT.                                                        00077600
077700                                                                  00077700
077800 2620-VALIDATE-ONE-ITEM.                                          00077800
077900*                                                                 00077900
078000* UNIT PRICE NEVER NEEDS A < ZERO CHECK - HLD-ITM-UNIT-PRICE      00078000
078100* IS AN UNSIGNED PICTURE, SO IT CANNOT HOLD A NEGATIVE VALUE.     00078100
078200*                                                                 00078200
078300     IF HLD-ITM-QUANTITY < 1                                      00078300
078400         MOVE 'N' TO WS-ITEM-VALID-SW                             00078400
078500         MOVE 'ITEM QUANTITY LESS THAN ONE' TO WS-ERR-MSG         00078500
078600     END-IF.                                                      00078600
078700     IF WS-ITEM-VALID                                             00078700
078800       IF HLD-ITM-UNIT NOT = 'PC' AND HLD-ITM-UNIT NOT = 'UNIT'   00078800
078900           AND HLD-ITM-UNIT NOT = 'HOUR'                          00078900
079000           AND HLD-ITM-UNIT NOT = 'DAY'                           00079000
079100           AND HLD-ITM-UNIT NOT = 'MONTH'                         00079100
079200           AND HLD-ITM-UNIT NOT = 'SET'                           00079200
079300           AND HLD-ITM-UNIT NOT = 'BOX'                           00079300
079400           AND HLD-ITM-UNIT NOT = 'KG'                            00079400
079500           AND HLD-ITM-UNIT NOT = 'METER'                         00079500
079600           AND HLD-ITM-UNIT NOT = 'LITER'                         00079600
079700         MOVE 'N' TO WS-ITEM-VALID-SW                             00079700
079800         MOVE 'INVALID UNIT OF MEASURE CODE' TO WS-ERR-MSG        00079800
079900       END-IF                                                     00079900
080000     END-IF.                                                      00080000
080100     IF WS-ITEM-VALID AND NOT HLD-ITM-NUMBER-UNASSIGNED           00080100
080200       IF WS-ITEM-NO-SEEN(HLD-ITM-NUMBER) = 'Y'                   00080200
080300         MOVE 'N' TO WS-ITEM-VALID-SW                             00080300
080400         MOVE 'DUPLICATE ITEM NUMBER WITHIN DOCUMENT'             00080400
080500             TO WS-ERR-MSG                                        00080500
080600       END-IF                                                     00080600
080700     END-IF.                                                      00080700
080800 2620-EXIT.                                                       00080800
080900     EXIT.                                                        00080900
081000                                                                  00081000
081100 2630-NUMBER-AND-ADD-ITEM.                                        00081100
081200     IF WS-ITM-COUNT >= 2000                                      00081200
081300*        09/12/05 MBC - OVERFLOW GUARD, SEE CL8 ABOVE             CL8     
081400         MOVE 'WS-ITM-TABLE OVERFLOW - OVER 2000 LINE ITEMS'      00081400
081500             TO ABEND-REASON                                      00081500
081600         GO TO 900-ERROR-RTN                                      00081600
081700     END-IF.                                                      00081700
081800     ADD 1 TO WS-ITM-COUNT.                                       00081800
081900     SET WS-ITM-IDX TO WS-ITM-COUNT.                              00081900
082000     MOVE HLD-ITM-DOC-REFERENCE                                   00082000
082100         TO TBL-ITM-DOC-REFERENCE(WS-ITM-IDX).                    00082100
082200     MOVE HLD-ITM-DESCRIPTION TO TBL-ITM-DESCRIPTION(WS-ITM-IDX). 00082200
082300     MOVE HLD-ITM-UNIT TO TBL-ITM-UNIT(WS-ITM-IDX).               00082300
082400     MOVE HLD-ITM-QUANTITY TO TBL-ITM-QUANTITY(WS-ITM-IDX).       00082400
082500     MOVE HLD-ITM-UNIT-PRICE TO TBL-ITM-UNIT-PRICE(WS-ITM-IDX).   00082500
082600     MOVE WS-DOC-IDX TO TBL-ITM-DOC-IDX(WS-ITM-IDX).              00082600
082700     IF HLD-ITM-NUMBER-UNASSIGNED                                 00082700
082800         ADD 1 TO WS-MAX-ITEM-NO                                  00082800
082900         MOVE WS-MAX-ITEM-NO TO TBL-ITM-NUMBER(WS-ITM-IDX)        00082900
083000     ELSE                                                         00083000
083100         MOVE HLD-ITM-NUMBER TO TBL-ITM-NUMBER(WS-ITM-IDX)        00083100
083200         IF HLD-ITM-NUMBER > WS-MAX-ITEM-NO                       00083200
083300             MOVE HLD-ITM-NUMBER TO WS-MAX-ITEM-NO                00083300
083400         END-IF                                                   00083400
083500     END-IF.                                                      00083500
083600     SET WS-INO-IDX TO TBL-ITM-NUMBER(WS-ITM-IDX).                00083600
083700     MOVE 'Y' TO WS-ITEM-NO-SEEN(WS-INO-IDX).                     00083700
083800 2630-EXIT.                                                       00083800
083900     EXIT.                                                        00083900
084000                                                                  00084000
084100 2660-REJECT-ONE-ITEM.                                            00084100
084200     MOVE 'ITEM SKIPPED - PARENT DOCUMENT REJECTED'               00084200
084300         TO WS-ERR-MSG.                                           00084300
084400     ADD 1 TO WS-ITEM-REJECT-COUNT.                               00084400
084500     PERFORM 6650-WRITE-ITEM-ERROR-RECORD THRU 6650-EXIT.         00084500
084600     PERFORM 1700-READ-ITEM-AHEAD THRU 1700-EXIT.                 00084600
084700 2660-EXIT.                                                       00084700
084800     EXIT.                                                        00084800
084900                                                                  00084900
085000 2900-FLUSH-ORPHAN-ITEMS.                                         00085000
085100     PERFORM 2606-SKIP-ONE-LOW-ITEM THRU 2606-EXIT                00085100
085200             UNTIL NOT WS-ITM-HOLD-VALID.                         00085200
085300 2900-EXIT.                                                       00085300
085400     EXIT.                                                        00085400
085500                                                                  00085500
085600 5000-PROCESS-TRANSACTIONS.                                       00085600
085700*                                                                 00085700
085800* DRIVES THE WORKFLOW ENGINE FROM THE TRANS FILE - ONE ACTION     00085800
085900* (AP/RJ/CV) PER RECORD AGAINST A DOCUMENT ALREADY IN             00085900
086000* WS-DOC-TABLE.                                                   00086000
086100*                                                                 00086100
086200     MOVE "5000-PROCESS-TRANSACTIONS" TO PARA-NAME.               00086200
086300     PERFORM 5010-READ-TRANSACTION THRU 5010-EXIT.                00086300
086400     PERFORM 5100-PROCESS-ONE-TRANSACTION THRU 5100-EXIT          00086400
086500             UNTIL WS-TRANS-EOF.                                  00086500
086600 5000-EXIT.                                                       00086600
086700     EXIT.                                                        00086700
086800                                                                  00086800
086900 5010-READ-TRANSACTION.                                           00086900
087000     READ TRANS                                                   00087000
087100         AT END SET WS-TRANS-EOF TO TRUE.                         00087100
087200 5010-EXIT.                                                       00087200
087300     EXIT.                                                        00087300
087400                                                                  00087400
087500 5100-PROCESS-ONE-TRANSACTION.                                    00087500
087600     MOVE 'N' TO WS-TRN-DOC-FOUND-SW.                             00087600
087700     PERFORM 5050-FIND-DOCUMENT-BY-REF THRU 5050-EXIT             00087700
087800             VARYING WS-DOC-IDX FROM 1 BY 1                       00087800
087900             UNTIL WS-DOC-IDX > WS-DOC-COUNT                      00087900
088000             OR WS-TRN-DOC-FOUND.                                 00088000
088100     IF WS-TRN-DOC-FOUND                                          00088100
088200         EVALUATE TRUE                                            00088200
088300             WHEN TRN-ACTION-APPROVE                              00088300
088400                 PERFORM 5200-PROCESS-APPROVE THRU 5200-EXIT      00088400
088500             WHEN TRN-ACTION-REJECT                               00088500
088600                 PERFORM 5300-PROCESS-REJECT THRU 5300-EXIT       00088600
088700             WHEN TRN-ACTION-CONVERT                              00088700
088800                 PERFORM 5400-PROCESS-CONVERT THRU 5400-EXIT      00088800
088900             WHEN OTHER                                           00088900
089000                 DISPLAY 'DGCBAT1 - UNKNOWN TRANS ACTION: '       00089000
089100                     TRN-ACTION                                   00089100
089200         END-EVALUATE                                             00089200
089300     ELSE                                                         00089300
089400         DISPLAY 'DGCBAT1 - TRANS DOC REFERENCE NOT FOUND: '      00089400
089500             TRN-DOC-REFERENCE                                    00089500
089600     END-IF.                                                      00089600
089700     PERFORM 5010-READ-TRANSACTION THRU 5010-EXIT.                00089700
089800 5100-EXIT.                                                       00089800
089900     EXIT.                                                        00089900
090000                                                                  00090000
090100 5050-FIND-DOCUMENT-BY-REF.                                       00090100
090200     IF TBL-DOC-REFERENCE(WS-DOC-IDX) = TRN-DOC-REFERENCE         00090200
090300         SET WS-TRN-DOC-FOUND TO TRUE                             00090300
090400     END-IF.                                                      00090400
090500 5050-EXIT.                                                       00090500
090600     EXIT.                                                        00090600
090700                                                                  00090700
090800 5200-PROCESS-APPROVE.                                            00090800
090900     IF TBL-DOC-STATUS-APPROVED(WS-DOC-IDX)                       00090900
091000         DISPLAY 'DGCBAT1 - APPROVE REJECTED, ALREADY APPROVED - '00091000
091100             TRN-DOC-REFERENCE                                    00091100
091200     ELSE                                                         00091200
091300         MOVE TBL-DOC-STATUS(WS-DOC-IDX) TO WS-HST-OLD-STATUS-WORK00091300
091400         MOVE 'A' TO TBL-DOC-STATUS(WS-DOC-IDX)                   00091400
091500         MOVE TBL-DOC-REFERENCE(WS-DOC-IDX) TO WS-HST-REF         00091500
091600         MOVE TRN-USER TO WS-HST-USER-WORK                        00091600
091700         MOVE 'A' TO WS-HST-NEW-STATUS-WORK                       00091700
091800         MOVE 'APPROVED' TO WS-HST-ACTION-WORK                    00091800
091900         MOVE SPACES TO WS-HST-DETAILS-WORK                       00091900
092000         PERFORM 6700-WRITE-HISTORY-RECORD THRU 6700-EXIT         00092000
092100     END-IF.                                                      00092100
092200 5200-EXIT.                                                       00092200
092300     EXIT.                                                        00092300
092400                                                                  00092400
092500 5300-PROCESS-REJECT.                                             00092500
092600     IF TBL-DOC-STATUS-REJECTED(WS-DOC-IDX)                       00092600
092700         DISPLAY 'DGCBAT1 - REJECT REJECTED, ALREADY REJECTED - ' 00092700
092800             TRN-DOC-REFERENCE                                    00092800
092900     ELSE                                                         00092900
093000         MOVE TBL-DOC-STATUS(WS-DOC-IDX) TO WS-HST-OLD-STATUS-WORK00093000
093100         MOVE 'R' TO TBL-DOC-STATUS(WS-DOC-IDX)                   00093100
093200         MOVE TBL-DOC-REFERENCE(WS-DOC-IDX) TO WS-HST-REF         00093200
093300         MOVE TRN-USER TO WS-HST-USER-WORK                        00093300
093400         MOVE 'R' TO WS-HST-NEW-STATUS-WORK                       00093400
093500         MOVE 'REJECTED' TO WS-HST-ACTION-WORK                    00093500
093600         MOVE SPACES TO WS-HST-DETAILS-WORK                       00093600
093700         PERFORM 6700-WRITE-HISTORY-RECORD THRU 6700-EXIT         00093700
093800     END-IF.                                                      00093800
093900 5300-EXIT.                                                       00093900
094000     EXIT.                                                        00094000
094100                                                                  00094100
094200 5400-PROCESS-CONVERT.                                            00094200
094300*        03/02/05 MBC - CV ACTION ADDED, SEE CL7 ABOVE            CL7     
094400     IF NOT TBL-DOC-TYPE-QUOTATION(WS-DOC-IDX)                    00094400
094500         DISPLAY 'DGCBAT1 - CONVERT REJECTED, NOT A QUOTATION - ' 00094500
094600             TRN-DOC-REFERENCE                                    00094600
094700     ELSE                                                         00094700
094800       IF TBL-DOC-CONVERTED-REF(WS-DOC-IDX) NOT = SPACES          00094800
094900         DISPLAY 'DGCBAT1 - CONVERT REJECTED, ALREADY CONVERTED'  00094900
095000             TRN-DOC-REFERENCE                                    00095000
095100       ELSE                                                       00095100
095200         IF TBL-DOC-STATUS-REJECTED(WS-DOC-IDX)                   00095200
095300           DISPLAY 'DGCBAT1 - CONVERT REJECTED, QUOTE REJECTED'   00095300
095400               TRN-DOC-REFERENCE                                  00095400
095500         ELSE                                                     00095500
095600           PERFORM 5410-BUILD-NEW-INVOICE THRU 5410-EXIT          00095600
095700         END-IF                                                   00095700
095800       END-IF                                                     00095800
095900     END-IF.                                                      00095900
096000 5400-EXIT.                                                       00096000
096100     EXIT.                                                        00096100
096200                                                                  00096200
096300 5410-BUILD-NEW-INVOICE.                                          00096300
096400     MOVE WS-DOC-IDX TO WS-SAVE-QUOTE-IDX.                        00096400
096500     MOVE TBL-DOC-STATUS(WS-SAVE-QUOTE-IDX)                       00096500
096600         TO WS-HST-OLD-STATUS-WORK.                               00096600
096700     IF WS-DOC-COUNT >= 500                                       00096700
096800*        09/12/05 MBC - OVERFLOW GUARD, SEE CL8 ABOVE             CL8     
096900         MOVE 'WS-DOC-TABLE OVERFLOW - OVER 500 DOCUMENTS'        00096900
097000             TO ABEND-REASON                                      00097000
097100         GO TO 900-ERROR-RTN                                      00097100
097200     END-IF.                                                      00097200
097300     ADD 1 TO WS-DOC-COUNT.                                       00097300
097400     SET WS-DOC-IDX TO WS-DOC-COUNT.                              00097400
097500     MOVE SPACES TO TBL-DOC-RECORD(WS-DOC-IDX).                   00097500
097600     MOVE 'I' TO TBL-DOC-TYPE(WS-DOC-IDX).                        00097600
097700     MOVE WS-TODAY-8 TO TBL-DOC-DATE(WS-DOC-IDX).                 00097700
097800     MOVE TBL-DOC-CUSTOMER-ID(WS-SAVE-QUOTE-IDX)                  00097800
097900         TO TBL-DOC-CUSTOMER-ID(WS-DOC-IDX).                      00097900
098000     MOVE TBL-DOC-CUSTOMER-NAME(WS-SAVE-QUOTE-IDX)                00098000
098100         TO TBL-DOC-CUSTOMER-NAME(WS-DOC-IDX).                    00098100
098200     MOVE TBL-DOC-CUSTOMER-LOC(WS-SAVE-QUOTE-IDX)                 00098200
098300         TO TBL-DOC-CUSTOMER-LOC(WS-DOC-IDX).                     00098300
098400     MOVE TBL-DOC-CUSTOMER-PHONE(WS-SAVE-QUOTE-IDX)               00098400
098500         TO TBL-DOC-CUSTOMER-PHONE(WS-DOC-IDX).                   00098500
098600     MOVE TBL-DOC-CURRENCY(WS-SAVE-QUOTE-IDX)                     00098600
098700         TO TBL-DOC-CURRENCY(WS-DOC-IDX).                         00098700
098800     MOVE TBL-DOC-TVA-RATE(WS-SAVE-QUOTE-IDX)                     00098800
098900         TO TBL-DOC-TVA-RATE(WS-DOC-IDX).                         00098900
099000     MOVE SPACES TO TBL-DOC-PO-REF(WS-DOC-IDX).                   00099000
099100     MOVE SPACES TO TBL-DOC-WORK-DELIVERY(WS-DOC-IDX).            00099100
099200     MOVE SPACES TO TBL-DOC-PAYMENT-TERMS(WS-DOC-IDX).            00099200
099300     MOVE 'D' TO TBL-DOC-STATUS(WS-DOC-IDX).                      00099300
099400     MOVE SPACES TO TBL-DOC-CONVERTED-REF(WS-DOC-IDX).            00099400
099500     MOVE TRN-USER TO TBL-DOC-CREATED-BY(WS-DOC-IDX).             00099500
099600     PERFORM 2700-ASSIGN-DOC-REFERENCE THRU 2700-EXIT.            00099600
099700     PERFORM 5420-COPY-INVOICE-ITEMS THRU 5420-EXIT.              00099700
099800     MOVE TBL-DOC-REFERENCE(WS-DOC-IDX)                           00099800
099900         TO TBL-DOC-CONVERTED-REF(WS-SAVE-QUOTE-IDX).             00099900
100000     MOVE 'A' TO TBL-DOC-STATUS(WS-SAVE-QUOTE-IDX).               00100000
100100                                                                  00100100
100200     MOVE TBL-DOC-REFERENCE(WS-SAVE-QUOTE-IDX) TO WS-HST-REF.     00100200
100300     MOVE TRN-USER TO WS-HST-USER-WORK.                           00100300
100400     MOVE 'A' TO WS-HST-NEW-STATUS-WORK.                          00100400
100500     MOVE 'APPROVED' TO WS-HST-ACTION-WORK.                       00100500
100600     STRING 'CONVERTED FROM QUOTATION - NEW INVOICE '             00100600
100700             TBL-DOC-REFERENCE(WS-DOC-IDX)                        00100700
100800             DELIMITED BY SIZE INTO WS-HST-DETAILS-WORK.          00100800
100900     PERFORM 6700-WRITE-HISTORY-RECORD THRU 6700-EXIT.            00100900
101000                                                                  00101000
101100     MOVE TBL-DOC-REFERENCE(WS-DOC-IDX) TO WS-HST-REF.            00101100
101200     MOVE TRN-USER TO WS-HST-USER-WORK.                           00101200
101300     MOVE SPACES TO WS-HST-OLD-STATUS-WORK.                       00101300
101400     MOVE 'D' TO WS-HST-NEW-STATUS-WORK.                          00101400
101500     MOVE 'CREATED' TO WS-HST-ACTION-WORK.                        00101500
101600     STRING 'CONVERTED FROM QUOTATION '                           00101600
101700             TBL-DOC-REFERENCE(WS-SAVE-QUOTE-IDX)                 00101700
101800             DELIMITED BY SIZE INTO WS-HST-DETAILS-WORK.          00101800
101900     PERFORM 6700-WRITE-HISTORY-RECORD THRU 6700-EXIT.            00101900
102000 5410-EXIT.                                                       00102000
102100     EXIT.                                                        00102100
102200                                                                  00102200
102300 5420-COPY-INVOICE-ITEMS.                                         00102300
102400     MOVE WS-ITM-COUNT TO WS-ORIG-ITM-COUNT.                      00102400
102500     PERFORM 5430-COPY-ONE-ITEM THRU 5430-EXIT                    00102500
102600             VARYING WS-ITM-SCAN-IDX FROM 1 BY 1                  00102600
102700             UNTIL WS-ITM-SCAN-IDX > WS-ORIG-ITM-COUNT.           00102700
102800 5420-EXIT.                                                       00102800
102900     EXIT.                                                        00102900
103000                                                                  00103000
103100 5430-COPY-ONE-ITEM.                                              00103100
103200     IF TBL-ITM-DOC-IDX(WS-ITM-SCAN-IDX) = WS-SAVE-QUOTE-IDX      00103200
103300         ADD 1 TO WS-ITM-COUNT                                    00103300
103400         SET WS-ITM-IDX TO WS-ITM-COUNT                           00103400
103500         MOVE TBL-ITM-RECORD(WS-ITM-SCAN-IDX)                     00103500
103600             TO TBL-ITM-RECORD(WS-ITM-IDX)                        00103600
103700         MOVE TBL-DOC-REFERENCE(WS-DOC-IDX)                       00103700
103800             TO TBL-ITM-DOC-REFERENCE(WS-ITM-IDX)                 00103800
103900         MOVE WS-DOC-IDX TO TBL-ITM-DOC-IDX(WS-ITM-IDX)           00103900
104000     END-IF.                                                      00104000
104100 5430-EXIT.                                                       00104100
104200     EXIT.                                                        00104200
104300                                                                  00104300
104400 8000-PRODUCE-OUTPUT.                                             00104400
104500*                                                                 00104500
104600* FOR EVERY DOCUMENT NOW IN WS-DOC-TABLE (INPUT OR CREATED BY     00104600
104700* A CONVERSION) - PRICE IT, WORD IT IF AN INVOICE, PRINT THE      00104700
104800* DETAIL, ACCUMULATE THE SUMMARY, WRITE DOCOUT AND ITEMOUT.       00104800
104900*                                                                 00104900
105000     MOVE "8000-PRODUCE-OUTPUT" TO PARA-NAME.                     00105000
105100     PERFORM 8100-PROCESS-ONE-DOC-FOR-OUTPUT THRU 8100-EXIT       00105100
105200             VARYING WS-DOC-IDX FROM 1 BY 1                       00105200
105300             UNTIL WS-DOC-IDX > WS-DOC-COUNT.                     00105300
105400 8000-EXIT.                                                       00105400
105500     EXIT.                                                        00105500
105600                                                                  00105600
105700 8100-PROCESS-ONE-DOC-FOR-OUTPUT.                                 00105700
105800     PERFORM 8110-BUILD-CALC-ITEM-TABLE THRU 8110-EXIT.           00105800
105900     CALL 'DGCCALC' USING TBL-DOC-RECORD(WS-DOC-IDX),             00105900
106000             WS-WRK-ITM-COUNT, WS-CALC-ITEM-TABLE,                00106000
106100             WS-CALC-TOTALS, CALC-CALL-RET-CODE.                  00106100
106200     IF CALC-CALL-RET-CODE NOT = ZERO                             00106200
106300         MOVE 'DGCCALC CALL FAILED' TO ABEND-REASON               00106300
106400         GO TO 9990-ABEND                                         00106400
106500     END-IF.                                                      00106500
106600     IF TBL-DOC-TYPE-INVOICE(WS-DOC-IDX)                          00106600
106700         MOVE TBL-DOC-CURRENCY(WS-DOC-IDX) TO WS-CURRENCY-WORK    00106700
106800         CALL 'DGCWORD' USING WS-GRAND-TOTAL, WS-CURRENCY-WORK,   00106800
106900                 WS-WORDS-LINE, WORD-CALL-RET-CODE                00106900
107000         IF WORD-CALL-RET-CODE NOT = ZERO                         00107000
107100             MOVE 'DGCWORD CALL FAILED' TO ABEND-REASON           00107100
107200             GO TO 9990-ABEND                                     00107200
107300         END-IF                                                   00107300
107400     END-IF.                                                      00107400
107500     PERFORM 8200-PRINT-DOCUMENT-DETAIL THRU 8200-EXIT.           00107500
107600     PERFORM 8300-ACCUMULATE-SUMMARY THRU 8300-EXIT.              00107600
107700     PERFORM 8400-WRITE-DOCOUT-RECORD THRU 8400-EXIT.             00107700
107800 8100-EXIT.                                                       00107800
107900     EXIT.                                                        00107900
108000                                                                  00108000
108100 8110-BUILD-CALC-ITEM-TABLE.                                      00108100
108200     MOVE ZERO TO WS-WRK-ITM-COUNT.                               00108200
108300     PERFORM 8120-GATHER-ONE-ITEM THRU 8120-EXIT                  00108300
108400             VARYING WS-ITM-SCAN-IDX FROM 1 BY 1                  00108400
108500             UNTIL WS-ITM-SCAN-IDX > WS-ITM-COUNT.                00108500
108600 8110-EXIT.                                                       00108600
108700     EXIT.                                                        00108700
108800                                                                  00108800
108900 8120-GATHER-ONE-ITEM.                                            00108900
109000     IF TBL-ITM-DOC-IDX(WS-ITM-SCAN-IDX) = WS-DOC-IDX             00109000
109100         ADD 1 TO WS-WRK-ITM-COUNT                                00109100
109200         SET WS-CALC-ITM-IDX TO WS-WRK-ITM-COUNT                  00109200
109300         MOVE TBL-ITM-RECORD(WS-ITM-SCAN-IDX)                     00109300
109400             TO WRK-ITM-RECORD(WS-CALC-ITM-IDX)                   00109400
109500     END-IF.                                                      00109500
109600 8120-EXIT.                                                       00109600
109700     EXIT.                                                        00109700
109800                                                                  00109800
109900 8200-PRINT-DOCUMENT-DETAIL.                                      00109900
110000     PERFORM 8210-PRINT-DOC-HEADER THRU 8210-EXIT.                00110000
110100     PERFORM 8220-PRINT-ONE-ITEM-LINE THRU 8220-EXIT              00110100
110200             VARYING WS-CALC-ITM-IDX FROM 1 BY 1                  00110200
110300             UNTIL WS-CALC-ITM-IDX > WS-WRK-ITM-COUNT.            00110300
110400     PERFORM 8230-PRINT-TOTALS-BLOCK THRU 8230-EXIT.              00110400
110500 8200-EXIT.                                                       00110500
110600     EXIT.                                                        00110600
110700                                                                  00110700
110800 8210-PRINT-DOC-HEADER.                                           00110800
110900     MOVE SPACES TO RPT-DOC-HEADER.                               00110900
111000     IF TBL-DOC-TYPE-QUOTATION(WS-DOC-IDX)                        00111000
111100         MOVE 'QUOTATION' TO RPT-DH-TYPE-LABEL                    00111100
111200     ELSE                                                         00111200
111300         MOVE 'INVOICE' TO RPT-DH-TYPE-LABEL                      00111300
111400     END-IF.                                                      00111400
111500     MOVE TBL-DOC-REFERENCE(WS-DOC-IDX) TO RPT-DH-REFERENCE.      00111500
111600     STRING TBL-DOC-DATE-MM(WS-DOC-IDX) '/'                       00111600
111700             TBL-DOC-DATE-DD(WS-DOC-IDX) '/'                      00111700
111800             TBL-DOC-DATE-CCYY(WS-DOC-IDX)                        00111800
111900             DELIMITED BY SIZE INTO RPT-DH-DATE.                  00111900
112000     MOVE TBL-DOC-CUSTOMER-NAME(WS-DOC-IDX) TO RPT-DH-CUSTOMER.   00112000
112100     MOVE TBL-DOC-CURRENCY(WS-DOC-IDX) TO RPT-DH-CURRENCY.        00112100
112200     PERFORM 8215-SET-STATUS-LABEL THRU 8215-EXIT.                00112200
112300     WRITE REPORT-RECORD FROM RPT-DOC-HEADER AFTER 2.             00112300
112400 8210-EXIT.                                                       00112400
112500     EXIT.                                                        00112500
112600                                                                  00112600
112700 8215-SET-STATUS-LABEL.                                           00112700
112800     EVALUATE TRUE                                                00112800
112900         WHEN TBL-DOC-STATUS-DRAFT(WS-DOC-IDX)                    00112900
113000             MOVE 'DRAFT' TO RPT-DH-STATUS                        00113000
113100         WHEN TBL-DOC-STATUS-PENDING(WS-DOC-IDX)                  00113100
113200             MOVE 'PENDING' TO RPT-DH-STATUS                      00113200
113300         WHEN TBL-DOC-STATUS-APPROVED(WS-DOC-IDX)                 00113300
113400             MOVE 'APPROVED' TO RPT-DH-STATUS                     00113400
113500         WHEN TBL-DOC-STATUS-REJECTED(WS-DOC-IDX)                 00113500
113600             MOVE 'REJECTED' TO RPT-DH-STATUS                     00113600
113700         WHEN TBL-DOC-STATUS-PAID(WS-DOC-IDX)                     00113700
113800             MOVE 'PAID' TO RPT-DH-STATUS                         00113800
113900         WHEN TBL-DOC-STATUS-CANCELLED(WS-DOC-IDX)                00113900
114000             MOVE 'CANCELLED' TO RPT-DH-STATUS                    00114000
114100         WHEN OTHER                                               00114100
114200             MOVE SPACES TO RPT-DH-STATUS                         00114200
114300     END-EVALUATE.                                                00114300
114400 8215-EXIT.                                                       00114400
114500     EXIT.                                                        00114500
114600                                                                  00114600
114700 8220-PRINT-ONE-ITEM-LINE.                                        00114700
114800     MOVE SPACES TO RPT-ITEM-DETAIL.                              00114800
114900     MOVE WRK-ITM-NUMBER(WS-CALC-ITM-IDX) TO RPT-ID-ITEM-NO.      00114900
115000     MOVE WRK-ITM-DESCRIPTION(WS-CALC-ITM-IDX)                    00115000
115100         TO RPT-ID-DESCRIPTION.                                   00115100
115200     MOVE WRK-ITM-UNIT(WS-CALC-ITM-IDX) TO RPT-ID-UNIT.           00115200
115300     MOVE WRK-ITM-QUANTITY(WS-CALC-ITM-IDX) TO RPT-ID-QUANTITY.   00115300
115400     MOVE WRK-ITM-UNIT-PRICE(WS-CALC-ITM-IDX)                     00115400
115500         TO RPT-ID-UNIT-PRICE.                                    00115500
115600     MOVE WS-LINE-TOTAL(WS-CALC-ITM-IDX) TO RPT-ID-LINE-TOTAL.    00115600
115700     WRITE REPORT-RECORD FROM RPT-ITEM-DETAIL.                    00115700
115800 8220-EXIT.                                                       00115800
115900     EXIT.                                                        00115900
116000                                                                  00116000
116100 8230-PRINT-TOTALS-BLOCK.                                         00116100
116200*        11/02/95 RMF - SHOWS DGCCALC'S ROUNDED TVA, SEE CL2      CL2     
116300     MOVE SPACES TO RPT-SUBTOTAL-LINE.                            00116300
116400     MOVE WS-SUBTOTAL TO RPT-ST-AMOUNT.                           00116400
116500     WRITE REPORT-RECORD FROM RPT-SUBTOTAL-LINE.                  00116500
116600     MOVE SPACES TO RPT-TVA-LINE.                                 00116600
116700     MOVE TBL-DOC-TVA-RATE(WS-DOC-IDX) TO RPT-TV-RATE.            00116700
116800     MOVE WS-TVA-AMOUNT TO RPT-TV-AMOUNT.                         00116800
116900     WRITE REPORT-RECORD FROM RPT-TVA-LINE.                       00116900
117000     MOVE SPACES TO RPT-GRAND-TOTAL-LINE.                         00117000
117100     MOVE WS-GRAND-TOTAL TO RPT-GT-AMOUNT.                        00117100
117200     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE.               00117200
117300     IF TBL-DOC-TYPE-INVOICE(WS-DOC-IDX)                          00117300
117400         MOVE SPACES TO RPT-WORDS-LINE                            00117400
117500         MOVE WS-WORDS-LINE TO RPT-WL-TEXT                        00117500
117600         WRITE REPORT-RECORD FROM RPT-WORDS-LINE                  00117600
117700     END-IF.                                                      00117700
117800 8230-EXIT.                                                       00117800
117900     EXIT.                                                        00117900
118000                                                                  00118000
118100 8300-ACCUMULATE-SUMMARY.                                         00118100
118200     IF TBL-DOC-TYPE-QUOTATION(WS-DOC-IDX)                        00118200
118300         ADD 1 TO WS-SUM-QUOTE-COUNT                              00118300
118400         ADD WS-GRAND-TOTAL TO WS-SUM-QUOTE-TOTAL                 00118400
118500     ELSE                                                         00118500
118600         ADD 1 TO WS-SUM-INVOICE-COUNT                            00118600
118700         ADD WS-GRAND-TOTAL TO WS-SUM-INVOICE-TOTAL               00118700
118800     END-IF.                                                      00118800
118900     EVALUATE TRUE                                                00118900
119000         WHEN TBL-DOC-STATUS-DRAFT(WS-DOC-IDX)                    00119000
119100             ADD 1 TO WS-SUM-STAT-D-COUNT                         00119100
119200             ADD WS-GRAND-TOTAL TO WS-SUM-STAT-D-TOTAL            00119200
119300         WHEN TBL-DOC-STATUS-PENDING(WS-DOC-IDX)                  00119300
119400             ADD 1 TO WS-SUM-STAT-P-COUNT                         00119400
119500             ADD WS-GRAND-TOTAL TO WS-SUM-STAT-P-TOTAL            00119500
119600         WHEN TBL-DOC-STATUS-APPROVED(WS-DOC-IDX)                 00119600
119700             ADD 1 TO WS-SUM-STAT-A-COUNT                         00119700
119800             ADD WS-GRAND-TOTAL TO WS-SUM-STAT-A-TOTAL            00119800
119900         WHEN TBL-DOC-STATUS-REJECTED(WS-DOC-IDX)                 00119900
120000             ADD 1 TO WS-SUM-STAT-R-COUNT                         00120000
120100             ADD WS-GRAND-TOTAL TO WS-SUM-STAT-R-TOTAL            00120100
120200         WHEN TBL-DOC-STATUS-PAID(WS-DOC-IDX)                     00120200
120300             ADD 1 TO WS-SUM-STAT-F-COUNT                         00120300
120400             ADD WS-GRAND-TOTAL TO WS-SUM-STAT-F-TOTAL            00120400
120500         WHEN TBL-DOC-STATUS-CANCELLED(WS-DOC-IDX)                00120500
120600             ADD 1 TO WS-SUM-STAT-C-COUNT                         00120600
120700             ADD WS-GRAND-TOTAL TO WS-SUM-STAT-C-TOTAL            00120700
120800         WHEN OTHER                                               00120800
120900             CONTINUE                                             00120900
121000     END-EVALUATE.                                                00121000
121100     ADD 1 TO WS-SUM-OVERALL-COUNT.                               00121100
121200     ADD WS-WRK-ITM-COUNT TO WS-SUM-OVERALL-ITEMS.                00121200
121300     ADD WS-GRAND-TOTAL TO WS-SUM-OVERALL-TOTAL.                  00121300
121400 8300-EXIT.                                                       00121400
121500     EXIT.                                                        00121500
121600                                                                  00121600
121700 8400-WRITE-DOCOUT-RECORD.                                        00121700
121800     MOVE TBL-DOC-RECORD(WS-DOC-IDX) TO OUTDOC-RECORD.            00121800
121900     WRITE OUTDOC-RECORD.                                         00121900
122000     IF WS-DOCOUT-STATUS NOT = '00'                               00122000
122100         DISPLAY 'DGCBAT1 - DOCOUT WRITE ERROR, STATUS='          00122100
122200             WS-DOCOUT-STATUS                                     00122200
122300     END-IF.                                                      00122300
122400*        09/12/05 MBC - RUN-TOTAL COUNT, SEE CL8 ABOVE            CL8     
122500     ADD 1 TO WS-DOCOUT-LINE-COUNT.                               00122500
122600     PERFORM 8410-WRITE-ITEMOUT-RECORDS THRU 8410-EXIT.           00122600
122700 8400-EXIT.                                                       00122700
122800     EXIT.                                                        00122800
122900                                                                  00122900
123000 8410-WRITE-ITEMOUT-RECORDS.                                      00123000
123100     PERFORM 8420-WRITE-ONE-ITEMOUT THRU 8420-EXIT                00123100
123200             VARYING WS-CALC-ITM-IDX FROM 1 BY 1                  00123200
123300             UNTIL WS-CALC-ITM-IDX > WS-WRK-ITM-COUNT.            00123300
123400 8410-EXIT.                                                       00123400
123500     EXIT.                                                        00123500
123600                                                                  00123600
123700 8420-WRITE-ONE-ITEMOUT.                                          00123700
123800     MOVE WRK-ITM-RECORD(WS-CALC-ITM-IDX) TO OUTITM-RECORD.       00123800
123900     WRITE OUTITM-RECORD.                                         00123900
124000     IF WS-ITEMOUT-STATUS NOT = '00'                              00124000
124100         DISPLAY 'DGCBAT1 - ITEMOUT WRITE ERROR, STATUS='         00124100
124200             WS-ITEMOUT-STATUS                                    00124200
124300     END-IF.                                                      00124300
124400*        09/12/05 MBC - RUN-TOTAL COUNT, SEE CL8 ABOVE            CL8     
124500     ADD 1 TO WS-ITEMOUT-LINE-COUNT.                              00124500
124600 8420-EXIT.                                                       00124600
124700     EXIT.                                                        00124700
124800                                                                  00124800
124900 6600-WRITE-ERROR-RECORD.                                         00124900
125000     MOVE SPACES TO ERR-DETAIL-LINE.                              00125000
125100     MOVE WS-DOC-ORIG-REF TO ERR-DOC-REFERENCE.                   00125100
125200     MOVE WS-ERR-MSG TO ERR-REASON.                               00125200
125300     WRITE ERR-RECORD FROM ERR-DETAIL-LINE.                       00125300
125400     IF WS-ERRFILE-STATUS NOT = '00'                              00125400
125500         DISPLAY 'DGCBAT1 - ERRFILE WRITE ERROR, STATUS='         00125500
125600             WS-ERRFILE-STATUS                                    00125600
125700     END-IF.                                                      00125700
125800 6600-EXIT.                                                       00125800
125900     EXIT.                                                        00125900
126000                                                                  00126000
126100 6650-WRITE-ITEM-ERROR-RECORD.                                    00126100
126200     MOVE SPACES TO ERR-DETAIL-LINE.                              00126200
126300     MOVE HLD-ITM-DOC-REFERENCE TO ERR-DOC-REFERENCE.             00126300
126400     MOVE WS-ERR-MSG TO ERR-REASON.                               00126400
126500     WRITE ERR-RECORD FROM ERR-DETAIL-LINE.                       00126500
126600     IF WS-ERRFILE-STATUS NOT = '00'                              00126600
126700         DISPLAY 'DGCBAT1 - ERRFILE WRITE ERROR, STATUS='         00126700
126800             WS-ERRFILE-STATUS                                    00126800
126900     END-IF.                                                      00126900
127000 6650-EXIT.                                                       00127000
127100     EXIT.                                                        00127100
127200                                                                  00127200
127300 6700-WRITE-HISTORY-RECORD.                                       00127300
127400     MOVE WS-HST-REF TO HST-DOC-REF.                              00127400
127500     MOVE WS-HST-ACTION-WORK TO HST-ACTION.                       00127500
127600     MOVE WS-HST-USER-WORK TO HST-USER.                           00127600
127700     MOVE WS-TODAY-8 TO HST-DATE.                                 00127700
127800     MOVE WS-HST-OLD-STATUS-WORK TO HST-OLD-STATUS.               00127800
127900     MOVE WS-HST-NEW-STATUS-WORK TO HST-NEW-STATUS.               00127900
128000     MOVE WS-HST-DETAILS-WORK TO HST-DETAILS.                     00128000
128100     WRITE HST-RECORD.                                            00128100
128200     IF WS-HISTORY-STATUS NOT = '00'                              00128200
128300         DISPLAY 'DGCBAT1 - HISTORY WRITE ERROR, STATUS='         00128300
128400             WS-HISTORY-STATUS                                    00128400
128500     END-IF.                                                      00128500
128600 6700-EXIT.                                                       00128600
128700     EXIT.                                                        00128700
128800                                                                  00128800
128900 9000-PRINT-SUMMARY-SECTION.                                      00128900
129000*                                                                 00129000
129100* SAME EXPLICIT PER-TYPE / PER-STATUS LAYOUT AS THE OLD           00129100
129200* TRANSACTION-STATISTICS BLOCK THIS SHOP HAS ALWAYS USED.         00129200
129300*                                                                 00129300
129400     MOVE "9000-PRINT-SUMMARY-SECTION" TO PARA-NAME.              00129400
129500     WRITE REPORT-RECORD FROM RPT-SUM-HDR1 AFTER PAGE.            00129500
129600                                                                  00129600
129700     MOVE SPACES TO RPT-SUM-TYPE-DETAIL.                          00129700
129800     MOVE 'QUOTATIONS' TO RPT-STD-LABEL.                          00129800
129900     MOVE WS-SUM-QUOTE-COUNT TO RPT-STD-COUNT.                    00129900
130000     MOVE WS-SUM-QUOTE-TOTAL TO RPT-STD-TOTAL.                    00130000
130100     WRITE REPORT-RECORD FROM RPT-SUM-TYPE-DETAIL AFTER 2.        00130100
130200                                                                  00130200
130300     MOVE SPACES TO RPT-SUM-TYPE-DETAIL.                          00130300
130400     MOVE 'INVOICES' TO RPT-STD-LABEL.                            00130400
130500     MOVE WS-SUM-INVOICE-COUNT TO RPT-STD-COUNT.                  00130500
130600     MOVE WS-SUM-INVOICE-TOTAL TO RPT-STD-TOTAL.                  00130600
130700     WRITE REPORT-RECORD FROM RPT-SUM-TYPE-DETAIL.                00130700
130800                                                                  00130800
130900     MOVE SPACES TO RPT-SUM-TYPE-DETAIL.                          00130900
131000     MOVE 'STATUS DRAFT' TO RPT-STD-LABEL.                        00131000
131100     MOVE WS-SUM-STAT-D-COUNT TO RPT-STD-COUNT.                   00131100
131200     MOVE WS-SUM-STAT-D-TOTAL TO RPT-STD-TOTAL.                   00131200
131300     WRITE REPORT-RECORD FROM RPT-SUM-TYPE-DETAIL AFTER 2.        00131300
131400                                                                  00131400
131500     MOVE SPACES TO RPT-SUM-TYPE-DETAIL.                          00131500
131600     MOVE 'STATUS PENDING' TO RPT-STD-LABEL.                      00131600
131700     MOVE WS-SUM-STAT-P-COUNT TO RPT-STD-COUNT.                   00131700
131800     MOVE WS-SUM-STAT-P-TOTAL TO RPT-STD-TOTAL.                   00131800
131900     WRITE REPORT-RECORD FROM RPT-SUM-TYPE-DETAIL.                00131900
132000                                                                  00132000
132100     MOVE SPACES TO RPT-SUM-TYPE-DETAIL.                          00132100
132200     MOVE 'STATUS APPROVED' TO RPT-STD-LABEL.                     00132200
132300     MOVE WS-SUM-STAT-A-COUNT TO RPT-STD-COUNT.                   00132300
132400     MOVE WS-SUM-STAT-A-TOTAL TO RPT-STD-TOTAL.                   00132400
132500     WRITE REPORT-RECORD FROM RPT-SUM-TYPE-DETAIL.                00132500
132600                                                                  00132600
132700     MOVE SPACES TO RPT-SUM-TYPE-DETAIL.                          00132700
132800     MOVE 'STATUS REJECTED' TO RPT-STD-LABEL.                     00132800
132900     MOVE WS-SUM-STAT-R-COUNT TO RPT-STD-COUNT.                   00132900
133000     MOVE WS-SUM-STAT-R-TOTAL TO RPT-STD-TOTAL.                   00133000
133100     WRITE REPORT-RECORD FROM RPT-SUM-TYPE-DETAIL.                00133100
133200                                                                  00133200
133300     MOVE SPACES TO RPT-SUM-TYPE-DETAIL.                          00133300
133400     MOVE 'STATUS PAID' TO RPT-STD-LABEL.                         00133400
133500     MOVE WS-SUM-STAT-F-COUNT TO RPT-STD-COUNT.                   00133500
133600     MOVE WS-SUM-STAT-F-TOTAL TO RPT-STD-TOTAL.                   00133600
133700     WRITE REPORT-RECORD FROM RPT-SUM-TYPE-DETAIL.                00133700
133800                                                                  00133800
133900     MOVE SPACES TO RPT-SUM-TYPE-DETAIL.                          00133900
134000     MOVE 'STATUS CANCELLED' TO RPT-STD-LABEL.                    00134000
134100     MOVE WS-SUM-STAT-C-COUNT TO RPT-STD-COUNT.                   00134100
134200     MOVE WS-SUM-STAT-C-TOTAL TO RPT-STD-TOTAL.                   00134200
134300     WRITE REPORT-RECORD FROM RPT-SUM-TYPE-DETAIL.                00134300
134400                                                                  00134400
134500     COMPUTE WS-SUM-REJECT-COUNT =                                00134500
134600         WS-REJECT-COUNT + WS-ITEM-REJECT-COUNT.                  00134600
134700     MOVE SPACES TO RPT-SUM-OVERALL.                              00134700
134800     MOVE WS-SUM-OVERALL-COUNT TO RPT-SO-DOC-COUNT.               00134800
134900     MOVE WS-SUM-OVERALL-ITEMS TO RPT-SO-ITEM-COUNT.              00134900
135000     MOVE WS-SUM-OVERALL-TOTAL TO RPT-SO-TOTAL.                   00135000
135100     MOVE WS-SUM-REJECT-COUNT TO RPT-SO-REJECTS.                  00135100
135200     WRITE REPORT-RECORD FROM RPT-SUM-OVERALL AFTER 2.            00135200
135300 9000-EXIT.                                                       00135300
135400     EXIT.                                                        00135400
135500                                                                  00135500
135600 8010-INIT-REPORT-HEADING.                                        00135600
135700     STRING WS-TODAY-MM '/' WS-TODAY-DD '/' WS-TODAY-CCYY         00135700
135800             DELIMITED BY SIZE INTO RPT-H1-DATE.                  00135800
135900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00135900
136000 8010-EXIT.                                                       00136000
136100     EXIT.                                                        00136100
136200                                                                  00136200
136300 7000-OPEN-FILES.                                                 00136300
136400     OPEN INPUT COMPANY.                                          00136400
136500     IF WS-COMPANY-STATUS NOT = '00'                              00136500
136600         MOVE 'COMPANY FILE OPEN FAILED' TO ABEND-REASON          00136600
136700         GO TO 9990-ABEND                                         00136700
136800     END-IF.                                                      00136800
136900     OPEN INPUT CUSTS.                                            00136900
137000     IF WS-CUSTS-STATUS NOT = '00'                                00137000
137100         MOVE 'CUSTS FILE OPEN FAILED' TO ABEND-REASON            00137100
137200         GO TO 9990-ABEND                                         00137200
137300     END-IF.                                                      00137300
137400     OPEN INPUT DOCS.                                             00137400
137500     IF WS-DOCS-STATUS NOT = '00'                                 00137500
137600         MOVE 'DOCS FILE OPEN FAILED' TO ABEND-REASON             00137600
137700         GO TO 9990-ABEND                                         00137700
137800     END-IF.                                                      00137800
137900     OPEN INPUT ITEMS.                                            00137900
138000     IF WS-ITEMS-STATUS NOT = '00'                                00138000
138100         MOVE 'ITEMS FILE OPEN FAILED' TO ABEND-REASON            00138100
138200         GO TO 9990-ABEND                                         00138200
138300     END-IF.                                                      00138300
138400     OPEN INPUT TRANS.                                            00138400
138500     IF WS-TRANS-STATUS NOT = '00'                                00138500
138600         MOVE 'TRANS FILE OPEN FAILED' TO ABEND-REASON            00138600
138700         GO TO 9990-ABEND                                         00138700
138800     END-IF.                                                      00138800
138900     OPEN OUTPUT DOCOUT.                                          00138900
139000     IF WS-DOCOUT-STATUS NOT = '00'                               00139000
139100         MOVE 'DOCOUT FILE OPEN FAILED' TO ABEND-REASON           00139100
139200         GO TO 9990-ABEND                                         00139200
139300     END-IF.                                                      00139300
139400     OPEN OUTPUT ITEMOUT.                                         00139400
139500     IF WS-ITEMOUT-STATUS NOT = '00'                              00139500
139600         MOVE 'ITEMOUT FILE OPEN FAILED' TO ABEND-REASON          00139600
139700         GO TO 9990-ABEND                                         00139700
139800     END-IF.                                                      00139800
139900     OPEN OUTPUT HISTORY.                                         00139900
140000     IF WS-HISTORY-STATUS NOT = '00'                              00140000
140100         MOVE 'HISTORY FILE OPEN FAILED' TO ABEND-REASON          00140100
140200         GO TO 9990-ABEND                                         00140200
140300     END-IF.                                                      00140300
140400     OPEN OUTPUT RPTFILE.                                         00140400
140500     IF WS-RPTFILE-STATUS NOT = '00'                              00140500
140600         MOVE 'RPTFILE OPEN FAILED' TO ABEND-REASON               00140600
140700         GO TO 9990-ABEND                                         00140700
140800     END-IF.                                                      00140800
140900     OPEN OUTPUT ERRFILE.                                         00140900
141000     IF WS-ERRFILE-STATUS NOT = '00'                              00141000
141100         MOVE 'ERRFILE OPEN FAILED' TO ABEND-REASON               00141100
141200         GO TO 9990-ABEND                                         00141200
141300     END-IF.                                                      00141300
141400 7000-EXIT.                                                       00141400
141500     EXIT.                                                        00141500
141600                                                                  00141600
141700 9900-CLOSE-FILES.                                                00141700
141800     CLOSE COMPANY, CUSTS, DOCS, ITEMS, TRANS, DOCOUT, ITEMOUT,   00141800
141900         HISTORY, RPTFILE, ERRFILE.                               00141900
142000 9900-EXIT.                                                       00142000
142100     EXIT.                                                        00142100
142200                                                                  00142200
142300 9990-ABEND.                                                      00142300
142400     DISPLAY 'DGCBAT1 - ABEND: ' ABEND-REASON.                    00142400
142500     MOVE 16 TO RETURN-CODE.                                      00142500
142600     GOBACK.                                                      00142600
142700                                                                  00142700
142800 900-ERROR-RTN.                                                   00142800
142900     MOVE "Y" TO ERROR-FOUND-SW.                                  00142900
143000     DISPLAY 'DGCBAT1 - TABLE OVERFLOW: ' ABEND-REASON.           00143000
143100     MOVE 16 TO RETURN-CODE.                                      00143100
143200     GOBACK.                                                      00143200
