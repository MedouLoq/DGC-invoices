000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF DGC ENGINEERING SARL           00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500* PROGRAM:  DGCREF                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  R. FALL                                               00000700
000800*                                                                 00000800
000900* CALLED SUBPROGRAM - DOCUMENT REFERENCE GENERATOR.  BUILDS THE   00000900
001000* NEXT QT-YY-MM-NNN / IN-YY-MM-NNN REFERENCE FOR A GIVEN TYPE     00001000
001100* AND DATE, CONTINUING FROM THE HIGHEST SEQUENCE ALREADY SEEN     00001100
001200* THIS RUN FOR THAT TYPE/MONTH, AS CARRIED IN THE CALLER'S        00001200
001300* REF-MAX TABLE (BUILT BY DGCBAT1'S DOCS PRE-SCAN AND KEPT        00001300
001400* CURRENT ACROSS REPEATED CALLS DURING THE RUN).                  00001400
001500******************************************************************00001500
001600*                                                                 00001600
001700* CHANGE LOG.                                                     00001700
001800*     07/08/94 RMF  ORIGINAL PROGRAM - TICKET DGC-0094            CL1     
001900*     04/22/97 RMF  FIXED KEY COMPARE - MONTH WAS BEING           CL2     
002000*                   COMPARED BEFORE YEAR, CROSSED YEAR            CL2     
002100*                   BOUNDARIES GAVE WRONG SEQUENCE - DGC-0162     CL2     
002200*     06/19/98 PTK  Y2K READINESS REVIEW - REFERENCE TEXT         CL3     
002300*                   USES A 2-DIGIT YEAR BY DESIGN (SPEC'D         CL3     
002400*                   FORMAT), CCYY KEPT INTERNALLY - OK AS IS      CL3     
002500*     11/14/03 MBC  RAISED REF-MAX TABLE LIMIT TO 500 ENTRIES     CL4     
002600*                   TO COVER A FULL YEAR OF BOTH DOC TYPES        CL4     
002700*     09/24/04 MBC  ADDED GUARD ON LS-REF-MAX-COUNT OVERFLOW -    CL5     
002800*                   TICKET DGC-0244, COMPANION FIX TO DGCCALC'S   CL5     
002900*                   OWN CL5 OVERFLOW GUARD                        CL5     
003000******************************************************************00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200******************************************************************00003200
003300 PROGRAM-ID.  DGCREF.                                             00003300
003400 AUTHOR. R. FALL.                                                 00003400
003500 INSTALLATION. DGC ENGINEERING SARL - DATA PROCESSING.            00003500
003600 DATE-WRITTEN. 07/08/94.                                          00003600
003700 DATE-COMPILED. 09/24/04.                                         00003700
003800 SECURITY. NON-CONFIDENTIAL.                                      00003800
003900*   (C)                                                           00003900
004000                                                                  00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-390.                                        00004300
004400 OBJECT-COMPUTER. IBM-390.                                        00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM                                           00004600
004700     CLASS NUMERIC-DIGITS IS '0' THRU '9'.                        00004700
004800                                                                  00004800
004900 DATA DIVISION.                                                   00004900
005000 WORKING-STORAGE SECTION.                                         00005000
005100 01  MISC-FIELDS.                                                 00005100
005200     05 PARA-NAME                   PIC X(40).                    00005200
005300     05 ABEND-REASON                PIC X(50).                    00005300
005400     05 ERROR-FOUND-SW              PIC X(1) VALUE " ".           00005400
005500        88 ERROR-FOUND   VALUE "Y".                               00005500
005600                                                                  00005600
005700 01  WS-SEARCH-KEY                  PIC X(05) VALUE SPACES.       00005700
005800 01  WS-FOUND-SW                    PIC X(01) VALUE 'N'.          00005800
005900     88  WS-KEY-FOUND                VALUE 'Y'.                   00005900
006000                                                                  00006000
006100 01  WS-YEAR-WORK                   PIC 9(04) VALUE ZERO.         00006100
006200 01  WS-YEAR-WORK-R REDEFINES WS-YEAR-WORK.                       00006200
006300     05  WS-YEAR-CENTURY             PIC 9(02).                   00006300
006400     05  WS-YEAR-OF-CENTURY          PIC 9(02).                   00006400
006500                                                                  00006500
006600 LINKAGE SECTION.                                                 00006600
006700 01  LS-DOC-TYPE                    PIC X(01).                    00006700
006800                                                                  00006800
006900 01  LS-DOC-DATE                    PIC 9(08).                    00006900
007000 01  LS-DOC-DATE-R REDEFINES LS-DOC-DATE.                         00007000
007100     05  LS-DOC-DATE-CCYY            PIC 9(04).                   00007100
007200     05  LS-DOC-DATE-MM              PIC 9(02).                   00007200
007300     05  LS-DOC-DATE-DD              PIC 9(02).                   00007300
007400                                                                  00007400
007500 01  LS-REF-MAX-COUNT                PIC 9(04) COMP.              00007500
007600 01  LS-REF-MAX-TABLE.                                            00007600
007700     05  LS-REF-MAX-ENTRY OCCURS 1 TO 500 TIMES                   00007700
007800             DEPENDING ON LS-REF-MAX-COUNT                        00007800
007900             INDEXED BY LS-REF-IDX.                               00007900
008000         10  LS-REF-MAX-KEY          PIC X(05).                   00008000
008100         10  LS-REF-MAX-SEQ          PIC 9(03) COMP.              00008100
008200                                                                  00008200
008300 01  LS-NEW-REFERENCE               PIC X(12).                    00008300
008400 01  LS-NEW-REFERENCE-R REDEFINES LS-NEW-REFERENCE.               00008400
008500     05  LS-NEW-REF-PREFIX           PIC X(02).                   00008500
008600     05  FILLER                      PIC X(01).                   00008600
008700     05  LS-NEW-REF-YY               PIC X(02).                   00008700
008800     05  FILLER                      PIC X(01).                   00008800
008900     05  LS-NEW-REF-MM               PIC X(02).                   00008900
009000     05  FILLER                      PIC X(01).                   00009000
009100     05  LS-NEW-REF-SEQ              PIC X(03).                   00009100
009200                                                                  00009200
009300 01  LS-RETURN-CODE                 PIC S9(4) COMP.               00009300
009400                                                                  00009400
009500 PROCEDURE DIVISION USING LS-DOC-TYPE, LS-DOC-DATE,               00009500
009600         LS-REF-MAX-COUNT, LS-REF-MAX-TABLE, LS-NEW-REFERENCE,    00009600
009700         LS-RETURN-CODE.                                          00009700
009800*                                                                 00009800
009900* BUILD THE TYPE/YEAR/MONTH PREFIX AND SEARCH KEY, FIND THE       00009900
010000* HIGHEST SEQUENCE ALREADY USED FOR THAT KEY, THEN ASSIGN THE     00010000
010100* NEXT ONE.                                                       00010100
010200*                                                                 00010200
010300                                                                  00010300
010400     PERFORM 100-BUILD-PREFIX THRU 100-EXIT.                      00010400
010500     PERFORM 200-FIND-MAX-SEQUENCE THRU 200-EXIT.                 00010500
010600     PERFORM 300-ASSIGN-NEXT-SEQUENCE THRU 300-EXIT.              00010600
010700                                                                  00010700
010800     MOVE ZERO TO LS-RETURN-CODE.                                 00010800
010900     GOBACK.                                                      00010900
011000                                                                  00011000
011100 100-BUILD-PREFIX.                                                00011100
011200     MOVE "100-BUILD-PREFIX" TO PARA-NAME.                        00011200
011300     MOVE LS-DOC-DATE-CCYY TO WS-YEAR-WORK.                       00011300
011400     IF LS-DOC-TYPE = 'Q'                                         00011400
011500         MOVE 'QT' TO LS-NEW-REF-PREFIX                           00011500
011600         MOVE 'Q' TO WS-SEARCH-KEY(1:1)                           00011600
011700     ELSE                                                         00011700
011800         MOVE 'IN' TO LS-NEW-REF-PREFIX                           00011800
011900         MOVE 'I' TO WS-SEARCH-KEY(1:1)                           00011900
012000     END-IF.                                                      00012000
012100     MOVE WS-YEAR-OF-CENTURY TO LS-NEW-REF-YY.                    00012100
012200     MOVE LS-DOC-DATE-MM TO LS-NEW-REF-MM.                        00012200
012300     MOVE '-' TO LS-NEW-REFERENCE-R(3:1), LS-NEW-REFERENCE-R(6:1),00012300
012400             LS-NEW-REFERENCE-R(9:1).                             00012400
012500     MOVE LS-NEW-REF-YY TO WS-SEARCH-KEY(2:2).                    00012500
012600     MOVE LS-NEW-REF-MM TO WS-SEARCH-KEY(4:2).                    00012600
012700 100-EXIT.                                                        00012700
012800     EXIT.                                                        00012800
012900                                                                  00012900
013000 200-FIND-MAX-SEQUENCE.                                           00013000
013100     MOVE "200-FIND-MAX-SEQUENCE" TO PARA-NAME.                   00013100
013200     MOVE 'N' TO WS-FOUND-SW.                                     00013200
013300     PERFORM 210-COMPARE-ONE-ENTRY THRU 210-EXIT                  00013300
013400             VARYING LS-REF-IDX FROM 1 BY 1                       00013400
013500             UNTIL LS-REF-IDX > LS-REF-MAX-COUNT                  00013500
013600             OR WS-KEY-FOUND.                                     00013600
013700     IF NOT WS-KEY-FOUND                                          00013700
013800*        04/22/97 RMF - KEY NOT SEEN BEFORE, ADD IT AT ZERO       CL2     
013900         IF LS-REF-MAX-COUNT >= 500                               00013900
014000*            09/24/04 MBC - OVERFLOW GUARD, SEE CL5 ABOVE         CL5     
014100             MOVE -1 TO LS-RETURN-CODE                            00014100
014200             GO TO 900-ERROR-RTN                                  00014200
014300         END-IF                                                   00014300
014400         ADD 1 TO LS-REF-MAX-COUNT                                00014400
014500         SET LS-REF-IDX TO LS-REF-MAX-COUNT                       00014500
014600         MOVE WS-SEARCH-KEY TO LS-REF-MAX-KEY(LS-REF-IDX)         00014600
014700         MOVE ZERO TO LS-REF-MAX-SEQ(LS-REF-IDX)                  00014700
014800     END-IF.                                                      00014800
014900 200-EXIT.                                                        00014900
015000     EXIT.                                                        00015000
015100                                                                  00015100
015200 210-COMPARE-ONE-ENTRY.                                           00015200
015300     IF LS-REF-MAX-KEY(LS-REF-IDX) = WS-SEARCH-KEY                00015300
015400         SET WS-KEY-FOUND TO TRUE                                 00015400
015500     END-IF.                                                      00015500
015600 210-EXIT.                                                        00015600
015700     EXIT.                                                        00015700
015800                                                                  00015800
015900 300-ASSIGN-NEXT-SEQUENCE.                                        00015900
016000     MOVE "300-ASSIGN-NEXT-SEQUENCE" TO PARA-NAME.                00016000
016100     ADD 1 TO LS-REF-MAX-SEQ(LS-REF-IDX).                         00016100
016200     MOVE LS-REF-MAX-SEQ(LS-REF-IDX) TO LS-NEW-REF-SEQ.           00016200
016300 300-EXIT.                                                        00016300
016400     EXIT.                                                        00016400
016500                                                                  00016500
016600 900-ERROR-RTN.                                                   00016600
016700     MOVE "Y" TO ERROR-FOUND-SW.                                  00016700
016800     DISPLAY "DGCREF - LS-REF-MAX-COUNT OVERFLOW, KEY="           00016800
016900         WS-SEARCH-KEY.                                           00016900
017000     GOBACK.                                                      00017000
